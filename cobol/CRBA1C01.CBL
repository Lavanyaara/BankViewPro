000100******************************************************************
000200* FECHA       : 14/02/1984                                       *
000300* PROGRAMADOR : R.OBANDO                                         *
000400* APLICACION  : CALIFICACION DE RIESGO DE ENTIDADES              *
000500* PROGRAMA    : CRBA1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALIFICA EL DESEMPENO DEL ULTIMO EJERCICIO DE    *
000800*             : CADA ENTIDAD (BANCO O CASA DE BOLSA) EN LAS      *
000900*             : CUATRO CATEGORIAS DE CAPITALIZACION, CALIDAD DE  *
001000*             : ACTIVOS, RENTABILIDAD Y LIQUIDEZ, OBTIENE LA     *
001100*             : CALIFICACION GENERAL Y SU LETRA DE RIESGO,       *
001200*             : EVALUA LA CALIDAD DE LA GERENCIA, CLASIFICA LOS  *
001300*             : FACTORES DE RIESGO, ANALIZA LIQUIDEZ Y           *
001400*             : RENTABILIDAD A CINCO ANOS Y REDACTA EL           *
001500*             : COMENTARIO NARRATIVO DEL REPORTE DE REVISION DE  *
001600*             : CREDITO.                                         *
001700* ARCHIVOS    : CRIMAST=C, CRYMET=C, CRSCORE=A, CRREPT=A         *
001800* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001900* INSTALADO   : DD/MM/AAAA                                       *
002000* BPM/RATIONAL: 241190                                           *
002100* NOMBRE      : CALIFICACION DE RIESGO DE ENTIDADES FINANCIERAS  *
002200* DESCRIPCION : PROCESO BATCH MENSUAL                            *
002300******************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID. CRBA1C01.
002600 AUTHOR. R. OBANDO.
002700 INSTALLATION. BANCO CENTROAMERICANO DE CREDITO, DEPTO SISTEMAS.
002800 DATE-WRITTEN. 14/02/1984.
002900 DATE-COMPILED.
003000 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNICAMENTE.
003100******************************************************************
003200* BITACORA DE CAMBIOS                                            *
003300* ---------------------------------------------------------------*
003400* FECHA     PROGRAMADOR   NO.SOLIC   DESCRIPCION                 *
003500* --------  ------------  ---------  ----------------------------*
003600* 19840214  R.OBANDO      RQ-00118   VERSION INICIAL. CARGA       *
003700*                                    MAESTRO Y CALCULA PUNTAJE    *
003800*                                    DE CAPITALIZACION UNICAMENTE.*
003900* 19850603  R.OBANDO      RQ-00131   SE AGREGA EL MAESTRO DE      *
004000*                                    INDICADORES ANUALES (5       *
004100*                                    ANOS) Y LA RUTINA DE         *
004200*                                    ESTADISTICAS POR INDICADOR.  *
004300* 19860920  R.OBANDO      RQ-00149   SE AGREGA CALIFICACION DE    *
004400*                                    CALIDAD DE ACTIVOS Y DE      *
004500*                                    LIQUIDEZ.                    *
004600* 19871105  L.MONTERROSO  RQ-00177   SE AGREGA CALIFICACION DE    *
004700*                                    RENTABILIDAD Y LA            *
004800*                                    CALIFICACION GENERAL         *
004900*                                    PONDERADA CON SU LETRA.      *
005000* 19880903  L.MONTERROSO  RQ-00204   SE AGREGA EL EVALUADOR DE    *
005100*                                    CALIDAD DE GERENCIA Y LA     *
005200*                                    MATRIZ DE FACTORES DE        *
005300*                                    RIESGO.                      *
005400* 19900417  L.MONTERROSO  RQ-00238   SE AGREGA EL CALIFICADOR DE  *
005500*                                    RIESGO DE CALIDAD DE ACTIVOS *
005600*                                    CON SUS BANDERAS DE          *
005700*                                    TENDENCIA.                   *
005800* 19910917  L.MONTERROSO  RQ-00266   SE AGREGA LA ANALITICA DE    *
005900*                                    LIQUIDEZ COMPLETA:           *
006000*                                    ESCENARIOS DE ESTRES,        *
006100*                                    DIVERSIFICACION DE FONDEO,   *
006200*                                    COMPOSICION DE COLCHON Y     *
006300*                                    PLAZO DE SUPERVIVENCIA.      *
006400* 19930612  L.MONTERROSO  RQ-00289   SE AGREGA LA ANALITICA DE    *
006500*                                    RENTABILIDAD ALTERNA Y EL    *
006600*                                    PUNTAJE DE EFICIENCIA.       *
006700* 19950228  L.MONTERROSO  RQ-00311   SE AGREGA EL REDACTOR DE     *
006800*                                    COMENTARIO AUTOMATICO POR    *
006900*                                    INDICADOR, POR SECCION Y     *
007000*                                    GENERAL.                     *
007100* 19970814  E.CASTELLANOS RQ-00398   SE AGREGA EL REPORTE         *
007200*                                    COLUMNAR DE 132 POSICIONES   *
007300*                                    Y LOS TOTALES DE CONTROL AL  *
007400*                                    FINAL DE CORRIDA.            *
007500* 19990512  E.CASTELLANOS RQ-00555   AMPLIACION DE SIGLO PARA     *
007600*                                    WKS-ANI A 4 POSICIONES EN    *
007700*                                    TODAS LAS FECHAS Y EN EL     *
007800*                                    ANIO DEL INDICADOR ANUAL     *
007900*                                    (PROYECTO Y2K).              *
008000* 20040730  E.CASTELLANOS RQ-00812   SE CORRIGE EL REDONDEO DE    *
008100*                                    LA CALIFICACION GENERAL Y SE *
008200*                                    ESTANDARIZAN LOS CAMPOS       *
008300*                                    EMPACADOS A 4 DECIMALES.     *
008400* 20110122  E.CASTELLANOS RQ-00933   SE AGREGA LA PENDIENTE DE    *
008500*                                    TENDENCIA LINEAL EN LA       *
008600*                                    ANALITICA DE RENTABILIDAD.   *
008700* 20140911  M.QUEZADA     RQ-01140   SE EXTERNALIZAN LOS PESOS Y  *
008800*                                    UMBRALES A LA COPIA CRTHRSH  *
008900*                                    Y LA TABLA DE BENCHMARKS DE  *
009000*                                    DESPLIEGUE DEL COMENTARISTA. *
009100* 20150226  M.QUEZADA     RQ-01169   SE AGREGA LA COPIA CRRPT01   *
009200*                                    PARA EL RENGLON DE REPORTE.  *
009300* 20170508  M.QUEZADA     RQ-01402   SE AGREGA LA BANDERA DE      *
009400*                                    DATOS INSUFICIENTES CUANDO   *
009500*                                    LA ENTIDAD TIENE MENOS DE    *
009600*                                    DOS ANOS DE HISTORIA.        *
009700* 20210203  D.RAMIREZ     RQ-01688   SE AGREGAN LOS TOTALES DE    *
009800*                                    CONTROL POR LETRA DE         *
009900*                                    CALIFICACION AL FINAL DE     *
010000*                                    CORRIDA.                     *
010100******************************************************************
010200 ENVIRONMENT DIVISION.
010300 CONFIGURATION SECTION.
010400 SPECIAL-NAMES.
010500     C01 IS TOP-OF-FORM
010600     CLASS CLASE-NUMERICA IS '0' THRU '9'
010700     UPSI-0 ON STATUS IS SW-REPROCESO
010800            OFF STATUS IS SW-NORMAL.
010900 INPUT-OUTPUT SECTION.
011000 FILE-CONTROL.
011100     SELECT CR-INST-MASTER ASSIGN TO CRIMAST
011200            ORGANIZATION  IS LINE SEQUENTIAL
011300            ACCESS        IS SEQUENTIAL
011400            FILE STATUS   IS FS-CRIMAST
011500                             FSE-CRIMAST.
011600
011700     SELECT CR-YEARLY-METRICS ASSIGN TO CRYMET
011800            ORGANIZATION  IS LINE SEQUENTIAL
011900            ACCESS        IS SEQUENTIAL
012000            FILE STATUS   IS FS-CRYMET
012100                             FSE-CRYMET.
012200
012300     SELECT CR-SCORE-SUMMARY ASSIGN TO CRSCORE
012400            ORGANIZATION  IS LINE SEQUENTIAL
012500            ACCESS        IS SEQUENTIAL
012600            FILE STATUS   IS FS-CRSCORE
012700                             FSE-CRSCORE.
012800
012900     SELECT CR-REPORT-FILE ASSIGN TO CRREPT
013000            ORGANIZATION  IS LINE SEQUENTIAL
013100            ACCESS        IS SEQUENTIAL
013200            FILE STATUS   IS FS-CRREPT
013300                             FSE-CRREPT.
013400 DATA DIVISION.
013500 FILE SECTION.
013600******************************************************************
013700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
013800******************************************************************
013900*   MAESTRO DE ENTIDADES (BANCO/CASA DE BOLSA)
014000*   MAESTRO DE INDICADORES ANUALES (5 REGISTROS POR ENTIDAD)
014100*   RESUMEN DE CALIFICACION (SALIDA)
014200*   REPORTE COLUMNAR DE REVISION DE CREDITO (SALIDA)
014300 FD CR-INST-MASTER.
014400     COPY CRIMAST.
014500 FD CR-YEARLY-METRICS.
014600     COPY CRYMET.
014700 FD CR-SCORE-SUMMARY.
014800     COPY CRSCORE.
014900 FD CR-REPORT-FILE.
015000     COPY CRRPT01.
015100 WORKING-STORAGE SECTION.
015200******************************************************************
015300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
015400******************************************************************
015500 01 WKS-FS-STATUS.
015600    02 WKS-STATUS.
015700*      MAESTRO DE ENTIDADES
015800       04 FS-CRIMAST              PIC 9(02) VALUE ZEROES.
015900       04 FSE-CRIMAST.
016000          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
016100          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
016200          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
016300*      MAESTRO DE INDICADORES ANUALES
016400       04 FS-CRYMET               PIC 9(02) VALUE ZEROES.
016500       04 FSE-CRYMET.
016600          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
016700          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
016800          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
016900*      RESUMEN DE CALIFICACION
017000       04 FS-CRSCORE              PIC 9(02) VALUE ZEROES.
017100       04 FSE-CRSCORE.
017200          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
017300          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
017400          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
017500*      REPORTE COLUMNAR
017600       04 FS-CRREPT               PIC 9(02) VALUE ZEROES.
017700       04 FSE-CRREPT.
017800          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
017900          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
018000          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
018100*      VARIABLES RUTINA DE FSE
018200       04 PROGRAMA                PIC X(08) VALUE SPACES.
018300       04 ARCHIVO                 PIC X(08) VALUE SPACES.
018400       04 ACCION                  PIC X(10) VALUE SPACES.
018500       04 LLAVE                   PIC X(32) VALUE SPACES.
018600******************************************************************
018700*                  TABLAS DE PARAMETROS Y BENCHMARKS             *
018800******************************************************************
018900     COPY CRTHRSH.
019000******************************************************************
019100*                  BANDERAS Y CONTADORES DE CONTROL              *
019200******************************************************************
019300 01 WKS-FLAGS.
019400    02 WKS-FIN-CRIMAST             PIC 9(01) VALUE ZEROES.
019500       88 FIN-CRIMAST                        VALUE 1.
019600    02 WKS-FIN-CRYMET              PIC 9(01) VALUE ZEROES.
019700       88 FIN-CRYMET                         VALUE 1.
019800    02 WKS-DATOS-INSUFICIENTES     PIC 9(01) VALUE ZEROES.
019900       88 CR-DATOS-INSUFICIENTES             VALUE 1.
020000    02 WKS-PRIMER-REGISTRO         PIC 9(01) VALUE 1.
020100       88 ES-PRIMER-REGISTRO                 VALUE 1.
020200 01 WKS-CONTADORES COMP.
020300    02 WKS-ANIOS-LEIDOS            PIC 9(01) VALUE ZERO.
020400    02 WKS-IX-ANIO                 PIC 9(01) VALUE ZERO.
020500    02 WKS-IX-MET                  PIC 9(02) VALUE ZERO.
020600    02 WKS-IX-AUX                  PIC 9(02) VALUE ZERO.
020700    02 WKS-INST-PROCESADAS         PIC 9(07) VALUE ZERO.
020800    02 WKS-CTR-AAA                 PIC 9(07) VALUE ZERO.
020900    02 WKS-CTR-AA                  PIC 9(07) VALUE ZERO.
021000    02 WKS-CTR-A                   PIC 9(07) VALUE ZERO.
021100    02 WKS-CTR-BBB                 PIC 9(07) VALUE ZERO.
021200    02 WKS-CTR-BB                  PIC 9(07) VALUE ZERO.
021300    02 WKS-CTR-B                   PIC 9(07) VALUE ZERO.
021400    02 WKS-CTR-CCC                 PIC 9(07) VALUE ZERO.
021500    02 WKS-TOT-SCORE-SUMA          PIC S9(9)V99 COMP-3 VALUE ZERO.
021600    02 WKS-N                       PIC 9(01) VALUE ZERO.
021700 01 WKS-MASCARA                PIC Z,ZZZ,ZZ9 VALUE ZEROES.
021800 01 WKS-MASCARA-PROM           PIC ZZ9.99 VALUE ZEROES.
021900******************************************************************
022000*        COPIA DE TRABAJO DEL MAESTRO DE ENTIDAD EN PROCESO      *
022100******************************************************************
022200 01 WKS-ENTIDAD.
022300    02 WKS-ENT-ID                  PIC X(04).
022400    02 WKS-ENT-NOMBRE              PIC X(40).
022500    02 WKS-ENT-TIPO                PIC X(01).
022600    02 WKS-ENT-ACTIVOS             PIC 9(09)V99.
022700    02 WKS-ENT-EMPLEADOS           PIC 9(07).
022800    02 WKS-ENT-SUCURSALES          PIC 9(05).
022900******************************************************************
023000*     TABLA DE INDICADORES ANUALES -- 5 ANOS X 17 INDICADORES    *
023100*     1=CAR 2=TIER1 3=LEVERAGE 4=RWA 5=NPL 6=PROVISIONS          *
023200*     7=COVERAGE 8=CLASSIFICATION 9=ROA 10=ROE 11=NIM            *
023300*     12=COST-INCOME 13=EPS 14=LCR 15=NSFR 16=LTD 17=CASH-RATIO  *
023400******************************************************************
023500 01 WKS-TABLA-ANUAL.
023600    02 WKS-AN-ENTRADA OCCURS 5 TIMES INDEXED BY WKS-IX-CARGA.
023700       04 WKS-AN-ANIO               PIC 9(04) VALUE ZERO.
023800       04 WKS-AN-METRICA OCCURS 17 TIMES INDEXED BY WKS-IX-VAL
023900                                 PIC S9(9)V9999 COMP-3 VALUE ZERO.
024000******************************************************************
024100*        TABLA DE ESTADISTICAS POR INDICADOR (RESULTADO 300)     *
024200******************************************************************
024300 01 WKS-TABLA-STATS.
024400    02 WKS-ST-ENTRADA OCCURS 17 TIMES INDEXED BY WKS-IX-STAT.
024500       04 WKS-ST-ACTUAL             PIC S9(9)V9999 COMP-3 VALUE ZERO.
024600       04 WKS-ST-ANTERIOR           PIC S9(9)V9999 COMP-3 VALUE ZERO.
024700       04 WKS-ST-PRIMERO            PIC S9(9)V9999 COMP-3 VALUE ZERO.
024800       04 WKS-ST-MEDIA              PIC S9(9)V9999 COMP-3 VALUE ZERO.
024900       04 WKS-ST-DESVEST            PIC S9(9)V9999 COMP-3 VALUE ZERO.
025000       04 WKS-ST-MINIMO             PIC S9(9)V9999 COMP-3 VALUE ZERO.
025100       04 WKS-ST-MAXIMO             PIC S9(9)V9999 COMP-3 VALUE ZERO.
025200       04 WKS-ST-DELTA-INTER        PIC S9(9)V9999 COMP-3 VALUE ZERO.
025300       04 WKS-ST-DELTA-TOTAL        PIC S9(9)V9999 COMP-3 VALUE ZERO.
025400       04 WKS-ST-PENDIENTE          PIC S9(9)V9999 COMP-3 VALUE ZERO.
025500*--> CAMPOS AUXILIARES DE LA RUTINA 305 (SUMATORIAS)
025600 01 WKS-STATS-AUX COMP-3.
025700    02 WKS-SUMA                    PIC S9(11)V9999 VALUE ZERO.
025800    02 WKS-SUMA-CUAD               PIC S9(13)V9999 VALUE ZERO.
025900    02 WKS-SUMA-XY                 PIC S9(13)V9999 VALUE ZERO.
026000    02 WKS-SUMA-X                  PIC S9(03)V9999 VALUE ZERO.
026100    02 WKS-SUMA-X2                 PIC S9(05)V9999 VALUE ZERO.
026200    02 WKS-VARIANZA                PIC S9(11)V9999 VALUE ZERO.
026300    02 WKS-DIF                     PIC S9(9)V9999 VALUE ZERO.
026400    02 WKS-X-ACTUAL                PIC S9(03)V9999 VALUE ZERO.
026500 01 WKS-RAIZ-CUADRADA COMP-3.
026600    02 WKS-RC-VALOR                PIC S9(11)V9999 VALUE ZERO.
026700    02 WKS-RC-RESULTADO            PIC S9(11)V9999 VALUE ZERO.
026800*--> 20260809 M.QUEZADA RQ-01733: CONTADOR DE ITERACIONES DE LA
026900*    RUTINA DE RAIZ CUADRADA DECLARADO A NIVEL 77, COMO CAMPO
027000*    AUTONOMO QUE ES (NO FORMA PARTE DE NINGUN GRUPO).
027100 77 WKS-RC-ITER               PIC 9(02) COMP VALUE ZERO.
027200*        TABLA DE NOMBRES DE INDICADOR (DESPLIEGUE EN REPORTE)   *
027300 01  TABLA-NOMBRES-MET.
027400     05  FILLER PIC X(272) VALUE
027500         "CAR             TIER 1          LEVERAGE        RW
027600-        "A             NPL RATIO       PROVISIONS      COVE
027700-        "RAGE        CLASSIFICATION  ROA             ROE   
027800-        "          NIM             COST-TO-INCOME  EPS     
027900-        "        LCR             NSFR            LTD       
028000-        "      CASH RATIO      ".
028100 01  F-NOMBRES-MET REDEFINES TABLA-NOMBRES-MET.
028200     05  NOM-MET PIC X(16) OCCURS 17 TIMES INDEXED BY IX-NOM.
028300*        TABLA DE UNIDADES DE INDICADOR (DESPLIEGUE)             *
028400 01  TABLA-UNIDADES-MET.
028500     05  FILLER PIC X(34) VALUE "% % % $M% % %   % % % % $ % % % % ".
028600 01  F-UNIDADES-MET REDEFINES TABLA-UNIDADES-MET.
028700     05  UNI-MET PIC X(02) OCCURS 17 TIMES INDEXED BY IX-UNI.
028800******************************************************************
028900*        CAMPOS DE TRABAJO DE LA RUTINA GENERICA DE PUNTEO       *
029000*        (470-PUNTUA-METRICA -- BANDAS EXC/BUE/REG/POB)          *
029100******************************************************************
029200 01 WKS-PUNTEO-METRICA COMP-3.
029300    02 WKS-PM-VALOR                PIC S9(5)V9999 VALUE ZERO.
029400    02 WKS-PM-EXC                  PIC S9(5)V9999 VALUE ZERO.
029500    02 WKS-PM-BUE                  PIC S9(5)V9999 VALUE ZERO.
029600    02 WKS-PM-REG                  PIC S9(5)V9999 VALUE ZERO.
029700    02 WKS-PM-POB                  PIC S9(5)V9999 VALUE ZERO.
029800    02 WKS-PM-PUNTAJE              PIC S9(3)V9999 VALUE ZERO.
029900*--> 20260809 M.QUEZADA RQ-01733: BANDERAS AUTONOMAS DE LA RUTINA
030000*    GENERICA DE PUNTEO DECLARADAS A NIVEL 77.
030100 77 WKS-PM-INVERSO             PIC 9(01) VALUE ZERO.
030200    88 PM-ES-INVERSO                       VALUE 1.
030300 77 WKS-PM-ES-CAPITAL          PIC 9(01) VALUE ZERO.
030400    88 PM-APLICA-REGLA-CAPITAL            VALUE 1.
030500******************************************************************
030600*        CAMPOS DE TRABAJO DEL MOTOR DE CALIFICACION (400)       *
030700******************************************************************
030800 01 WKS-CALIFICACIONES COMP-3.
030900    02 WKS-CAP-SCORE               PIC S9(3)V9999 VALUE ZERO.
031000    02 WKS-AQ-SCORE                PIC S9(3)V9999 VALUE ZERO.
031100    02 WKS-PROF-SCORE              PIC S9(3)V9999 VALUE ZERO.
031200    02 WKS-LIQ-SCORE               PIC S9(3)V9999 VALUE ZERO.
031300    02 WKS-OVERALL-SCORE           PIC S9(3)V9999 VALUE ZERO.
031400    02 WKS-ALT-PROF-SCORE          PIC S9(3)V9999 VALUE ZERO.
031500    02 WKS-EFICIENCIA-SCORE        PIC S9(3)V9999 VALUE ZERO.
031600    02 WKS-MGMT-SCORE              PIC S9(3)V9999 VALUE ZERO.
031700    02 WKS-AQ-RISK                 PIC S9(3)V9999 VALUE ZERO.
031800    02 WKS-LIQ-RISK                PIC S9(3)V9999 VALUE ZERO.
031900    02 WKS-FONDEO-SCORE            PIC S9(3)V9999 VALUE ZERO.
032000 01 WKS-RATING                 PIC X(03) VALUE SPACES.
032100 01 WKS-RATING-DESC            PIC X(28) VALUE SPACES.
032200 01 WKS-BANDA-ESTADO           PIC X(10) VALUE SPACES.
032300 01 WKS-MGMT-RATING            PIC X(14) VALUE SPACES.
032400 01 WKS-MGMT-RATING-DESC       PIC X(45) VALUE SPACES.
032500******************************************************************
032600*        CAMPOS DE TRABAJO DE LA MATRIZ DE RIESGO (510)          *
032700******************************************************************
032800 01 WKS-MATRIZ-RIESGO.
032900    02 WKS-MR-ENTRADA OCCURS 5 TIMES INDEXED BY WKS-IX-MR.
033000       04 WKS-MR-ACTIVO           PIC 9(01) VALUE ZERO.
033100       04 WKS-MR-FACTOR           PIC X(20) VALUE SPACES.
033200       04 WKS-MR-NIVEL            PIC X(06) VALUE SPACES.
033300       04 WKS-MR-TEXTO            PIC X(50) VALUE SPACES.
033400******************************************************************
033500*    CAMPOS DE TRABAJO DEL CALIFICADOR DE RIESGO DE ACTIVOS(520) *
033600******************************************************************
033700 01 WKS-BANDERAS-ACTIVOS.
033800    02 WKS-BA-NPL-COLOR            PIC X(06) VALUE SPACES.
033900    02 WKS-BA-NPL-TEXTO            PIC X(50) VALUE SPACES.
034000    02 WKS-BA-COB-COLOR            PIC X(06) VALUE SPACES.
034100    02 WKS-BA-COB-TEXTO            PIC X(50) VALUE SPACES.
034200    02 WKS-BA-PROV-COLOR           PIC X(06) VALUE SPACES.
034300    02 WKS-BA-PROV-TEXTO           PIC X(50) VALUE SPACES.
034400******************************************************************
034500*        CAMPOS DE TRABAJO DE LA ANALITICA DE LIQUIDEZ (530)     *
034600******************************************************************
034700 01 WKS-ESCENARIOS-ESTRES.
034800    02 WKS-EE-ENTRADA OCCURS 4 TIMES INDEXED BY WKS-IX-EE.
034900       04 WKS-EE-NOMBRE            PIC X(10) VALUE SPACES.
035000       04 WKS-EE-FACT-LCR          PIC V999 COMP-3 VALUE ZERO.
035100       04 WKS-EE-FACT-NSFR         PIC V999 COMP-3 VALUE ZERO.
035200       04 WKS-EE-LCR-STRESS        PIC S9(3)V99 COMP-3 VALUE ZERO.
035300       04 WKS-EE-NSFR-STRESS       PIC S9(3)V99 COMP-3 VALUE ZERO.
035400       04 WKS-EE-ESTADO            PIC X(06) VALUE SPACES.
035500 01  TABLA-ESCENARIOS.
035600     05  FILLER PIC X(72) VALUE
035700         "BASELINE  10001000MILD      08500900MODERATE  07000800SEVERE
035800-        "    05500700".
035900 01  F-ESCENARIOS REDEFINES TABLA-ESCENARIOS.
036000     05  ESC-ENTRY OCCURS 4 TIMES INDEXED BY IX-ESC.
036100         10  ESC-NOMBRE          PIC X(10).
036200         10  ESC-FACT-LCR        PIC 9V999.
036300         10  ESC-FACT-NSFR       PIC 9V999.
036400 01 WKS-FACTORES-LIQUIDEZ.
036500    02 WKS-FL-LCR-NIVEL            PIC X(06) VALUE SPACES.
036600    02 WKS-FL-LCR-TEXTO            PIC X(50) VALUE SPACES.
036700    02 WKS-FL-NSFR-NIVEL           PIC X(06) VALUE SPACES.
036800    02 WKS-FL-NSFR-TEXTO           PIC X(50) VALUE SPACES.
036900    02 WKS-FL-LTD-NIVEL            PIC X(06) VALUE SPACES.
037000    02 WKS-FL-LTD-TEXTO            PIC X(50) VALUE SPACES.
037100    02 WKS-FL-CASH-NIVEL           PIC X(06) VALUE SPACES.
037200    02 WKS-FL-CASH-TEXTO           PIC X(50) VALUE SPACES.
037300    02 WKS-FL-TREND-NIVEL          PIC X(06) VALUE SPACES.
037400    02 WKS-FL-TREND-TEXTO          PIC X(50) VALUE SPACES.
037500    02 WKS-FL-HAY-TREND            PIC 9(01) VALUE ZERO.
037600 01 WKS-FONDEO-TEXTO            PIC X(40) VALUE SPACES.
037700 01 WKS-COLCHON COMP-3.
037800    02 WKS-COL-CAJA                PIC S9(3)V99 VALUE ZERO.
037900    02 WKS-COL-GOBIERNO             PIC S9(3)V99 VALUE ZERO.
038000    02 WKS-COL-CORP                PIC S9(3)V99 VALUE ZERO.
038100    02 WKS-COL-CUBIERTOS           PIC S9(3)V99 VALUE ZERO.
038200    02 WKS-COL-OTROS               PIC S9(3)V99 VALUE ZERO.
038300 01 WKS-PLAZO-SUPERV            PIC S9(3) COMP-3 VALUE ZERO.
038400 01 WKS-LQ-AJUSTE-LCR          PIC S9(3) COMP-3 VALUE ZERO.
038500 01 WKS-PLAZO-ESTADO            PIC X(08) VALUE SPACES.
038600******************************************************************
038700*     CAMPOS DE TRABAJO DE LA ANALITICA DE RENTABILIDAD (540)    *
038800******************************************************************
038900 01 WKS-RENT-AUX COMP-3.
039000    02 WKS-RA-ROA-PTS              PIC S9(3)V9999 VALUE ZERO.
039100    02 WKS-RA-ROE-PTS              PIC S9(3)V9999 VALUE ZERO.
039200    02 WKS-RA-NIM-PTS              PIC S9(3)V9999 VALUE ZERO.
039300    02 WKS-RA-EPS-PTS              PIC S9(3)V9999 VALUE ZERO.
039400 01 WKS-EFIC-C                 PIC S9(3)V9999 COMP-3 VALUE ZERO.
039500******************************************************************
039600*        CAMPOS DE TRABAJO DEL REDACTOR DE COMENTARIO (600)      *
039700******************************************************************
039800 01 WKS-COMENTARIO.
039900    02 WKS-CM-CAMBIO-PCT           PIC S9(5)V9999 COMP-3 VALUE ZERO.
040000    02 WKS-CM-PALABRA              PIC X(16) VALUE SPACES.
040100    02 WKS-MT-BANDA                PIC X(10) VALUE SPACES.
040200    02 WKS-CM-DESEMPENO            PIC X(52) VALUE SPACES.
040300    02 WKS-CM-VALOR-EDIT           PIC ---,---,--9.99.
040400    02 WKS-CM-PCT-EDIT             PIC ----9.9.
040500    02 WKS-CM-MEJORAN              PIC 9(02) COMP VALUE ZERO.
040600    02 WKS-CM-EMPEORAN             PIC 9(02) COMP VALUE ZERO.
040700    02 WKS-CM-EVAL-TXT             PIC X(40) VALUE SPACES.
040800    02 WKS-CM-RECOM-TXT            PIC X(30) VALUE SPACES.
040900    02 WKS-CM-SCORE-EDIT           PIC -9.9.
041000    02 WKS-CM-LCR-FLAG             PIC X(14) VALUE SPACES.
041100    02 WKS-CM-NSFR-FLAG            PIC X(14) VALUE SPACES.
041200    02 WKS-CM-LCR-BUFFER           PIC S9(5)V99 COMP-3 VALUE ZERO.
041300    02 WKS-CM-NSFR-BUFFER          PIC S9(5)V99 COMP-3 VALUE ZERO.
041400    02 WKS-CM-BUF-EDIT             PIC -ZZZ9.99.
041500*--> 20260226 M.QUEZADA RQ-01701: TABLA DE RESULTADO DE COMENTARIO
041600*    POR SECCION -- EL 610 SOLO CALCULA Y LLENA LA TABLA; LA
041700*    IMPRESION OCURRE EN SU TURNO DENTRO DE 710, NO EN EL ACTO.
041800 01 WKS-TABLA-COMENT-SECCION.
041900    02 WKS-SEC-ENTRADA OCCURS 4 TIMES INDEXED BY WKS-IX-SEC.
042000       04 WKS-SEC-TXT               PIC X(15) VALUE SPACES.
042100       04 WKS-SEC-TEND               PIC X(30) VALUE SPACES.
042200******************************************************************
042300*             CAMPOS DE TRABAJO DE FECHA DE CORRIDA              *
042400******************************************************************
042500 01 WKS-FECHA-PROCESO.
042600    02 WKS-FECHA                   PIC 9(08) VALUE ZEROES.
042700    02 WKS-FECHA-R REDEFINES WKS-FECHA.
042800       04 WKS-ANI                  PIC 9(04).
042900       04 WKS-MES                  PIC 9(02).
043000       04 WKS-DIA                  PIC 9(02).
043100 01 WKS-EDITADOS.
043200    02 WKS-ACTIVOS-EDIT           PIC ZZZ,ZZZ,ZZ9.99.
043300    02 WKS-EMPL-EDIT              PIC ZZZ,ZZ9.
043400    02 WKS-SUC-EDIT               PIC ZZ,ZZ9.
043500******************************************************************
043600 PROCEDURE DIVISION.
043700******************************************************************
043800*               S E C C I O N    P R I N C I P A L
043900******************************************************************
044000 000-MAIN.
044100     PERFORM 100-APERTURA-ARCHIVOS
044200         THRU 100-APERTURA-ARCHIVOS-EXIT
044300     PERFORM 150-LEE-PRIMERA-ENTIDAD
044400         THRU 150-LEE-PRIMERA-ENTIDAD-EXIT
044500     PERFORM 200-PROCESA-INSTITUCION
044600         THRU 200-PROCESA-INSTITUCION-EXIT
044700         UNTIL FIN-CRIMAST
044800     PERFORM 900-TOTALES-FINALES
044900         THRU 900-TOTALES-FINALES-EXIT
045000     PERFORM 990-CIERRA-ARCHIVOS
045100         THRU 990-CIERRA-ARCHIVOS-EXIT
045200     STOP RUN.
045300 000-MAIN-EXIT.
045400     EXIT.
045500*--> 19990512 E.CASTELLANOS RQ-00555: WKS-ANI AMPLIADO A 4 POS.
045600 100-APERTURA-ARCHIVOS.
045700     ACCEPT WKS-FECHA FROM SYSIN
045800     MOVE 'CRBA1C01' TO PROGRAMA
045900     OPEN INPUT  CR-INST-MASTER
046000                 CR-YEARLY-METRICS
046100          OUTPUT CR-SCORE-SUMMARY
046200                 CR-REPORT-FILE
046300     IF FS-CRIMAST NOT EQUAL 0
046400        MOVE 'OPEN'      TO ACCION
046500        MOVE SPACES      TO LLAVE
046600        MOVE 'CRIMAST'   TO ARCHIVO
046700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
046800                              FS-CRIMAST, FSE-CRIMAST
046900        DISPLAY '>>> ALGO SALIO MAL AL ABRIR CRIMAST <<<'
047000                UPON CONSOLE
047100        MOVE 91 TO RETURN-CODE
047200        STOP RUN
047300     END-IF
047400     IF FS-CRYMET NOT EQUAL 0
047500        MOVE 'OPEN'      TO ACCION
047600        MOVE SPACES      TO LLAVE
047700        MOVE 'CRYMET'    TO ARCHIVO
047800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
047900                              FS-CRYMET, FSE-CRYMET
048000        DISPLAY '>>> ALGO SALIO MAL AL ABRIR CRYMET <<<'
048100                UPON CONSOLE
048200        MOVE 91 TO RETURN-CODE
048300        STOP RUN
048400     END-IF
048500     IF FS-CRSCORE NOT EQUAL 0
048600        MOVE 'OPEN'      TO ACCION
048700        MOVE SPACES      TO LLAVE
048800        MOVE 'CRSCORE'   TO ARCHIVO
048900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
049000                              FS-CRSCORE, FSE-CRSCORE
049100        DISPLAY '>>> ALGO SALIO MAL AL ABRIR CRSCORE <<<'
049200                UPON CONSOLE
049300        MOVE 91 TO RETURN-CODE
049400        STOP RUN
049500     END-IF
049600     IF FS-CRREPT NOT EQUAL 0
049700        MOVE 'OPEN'      TO ACCION
049800        MOVE SPACES      TO LLAVE
049900        MOVE 'CRREPT'    TO ARCHIVO
050000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
050100                              FS-CRREPT, FSE-CRREPT
050200        DISPLAY '>>> ALGO SALIO MAL AL ABRIR CRREPT <<<'
050300                UPON CONSOLE
050400        MOVE 91 TO RETURN-CODE
050500        STOP RUN
050600     END-IF.
050700 100-APERTURA-ARCHIVOS-EXIT.
050800     EXIT.
050900
051000 150-LEE-PRIMERA-ENTIDAD.
051100     PERFORM 910-LEE-CRIMAST THRU 910-LEE-CRIMAST-EXIT
051200     IF NOT FIN-CRIMAST
051300        PERFORM 920-LEE-CRYMET THRU 920-LEE-CRYMET-EXIT
051400     END-IF.
051500 150-LEE-PRIMERA-ENTIDAD-EXIT.
051600     EXIT.
051700*--> 20170508 M.QUEZADA RQ-01402: BANDERA DE DATOS INSUFICIENTES.
051800 200-PROCESA-INSTITUCION.
051900     MOVE IM-INST-ID          TO WKS-ENT-ID
052000     MOVE IM-INST-NAME        TO WKS-ENT-NOMBRE
052100     MOVE IM-INST-TYPE        TO WKS-ENT-TIPO
052200     MOVE IM-TOTAL-ASSETS     TO WKS-ENT-ACTIVOS
052300     MOVE IM-EMPLOYEES        TO WKS-ENT-EMPLEADOS
052400     MOVE IM-BRANCHES         TO WKS-ENT-SUCURSALES
052500     MOVE ZERO                TO WKS-ANIOS-LEIDOS
052600     MOVE ZERO                TO WKS-DATOS-INSUFICIENTES
052700     PERFORM 210-CARGA-TABLA-ANUAL
052800         THRU 210-CARGA-TABLA-ANUAL-EXIT
052900         VARYING WKS-IX-ANIO FROM 1 BY 1
053000         UNTIL WKS-IX-ANIO > 5
053100            OR FIN-CRYMET
053200            OR YM-INST-ID NOT = WKS-ENT-ID
053300     IF WKS-ANIOS-LEIDOS < 2
053400        MOVE 1 TO WKS-DATOS-INSUFICIENTES
053500     END-IF
053600     IF CR-DATOS-INSUFICIENTES
053700        PERFORM 712-IMPRIME-ENCABEZADO
053800            THRU 712-IMPRIME-ENCABEZADO-EXIT
053900        MOVE 'Insufficient historical data for analysis.'
054000                                  TO PRT-CM-TEXTO
054100        WRITE PRT-LINE-AREA FROM PRT-COMENT-LINE
054200     ELSE
054300        PERFORM 300-CALCULA-ESTADISTICAS
054400            THRU 300-CALCULA-ESTADISTICAS-EXIT
054500        PERFORM 400-MOTOR-CALIFICACION
054600            THRU 400-MOTOR-CALIFICACION-EXIT
054700        PERFORM 500-EVALUA-GERENCIA
054800            THRU 500-EVALUA-GERENCIA-EXIT
054900        PERFORM 510-MATRIZ-RIESGO
055000            THRU 510-MATRIZ-RIESGO-EXIT
055100        PERFORM 520-RIESGO-CALIDAD-ACTIVOS
055200            THRU 520-RIESGO-CALIDAD-ACTIVOS-EXIT
055300        PERFORM 530-ANALITICA-LIQUIDEZ
055400            THRU 530-ANALITICA-LIQUIDEZ-EXIT
055500        PERFORM 540-ANALITICA-RENTABILIDAD
055600            THRU 540-ANALITICA-RENTABILIDAD-EXIT
055700        PERFORM 610-COMENTARIO-SECCIONES
055800            THRU 610-COMENTARIO-SECCIONES-EXIT
055900        PERFORM 620-COMENTARIO-GENERAL
056000            THRU 620-COMENTARIO-GENERAL-EXIT
056100        PERFORM 700-ESCRIBE-RESUMEN
056200            THRU 700-ESCRIBE-RESUMEN-EXIT
056300        PERFORM 710-IMPRIME-INSTITUCION
056400            THRU 710-IMPRIME-INSTITUCION-EXIT
056500        PERFORM 800-ACUMULA-TOTALES
056600            THRU 800-ACUMULA-TOTALES-EXIT
056700     END-IF
056800     IF NOT FIN-CRIMAST
056900        PERFORM 910-LEE-CRIMAST THRU 910-LEE-CRIMAST-EXIT
057000     END-IF.
057100 200-PROCESA-INSTITUCION-EXIT.
057200     EXIT.
057300
057400*--> 19850603 R.OBANDO RQ-00131: CARGA DE 5 ANOS DE INDICADORES.
057500 210-CARGA-TABLA-ANUAL.
057600     MOVE YM-YEAR              TO WKS-AN-ANIO (WKS-IX-ANIO)
057700     MOVE YM-CAR               TO WKS-AN-METRICA (WKS-IX-ANIO, 1)
057800     MOVE YM-TIER1             TO WKS-AN-METRICA (WKS-IX-ANIO, 2)
057900     MOVE YM-LEVERAGE          TO WKS-AN-METRICA (WKS-IX-ANIO, 3)
058000     MOVE YM-RWA               TO WKS-AN-METRICA (WKS-IX-ANIO, 4)
058100     MOVE YM-NPL               TO WKS-AN-METRICA (WKS-IX-ANIO, 5)
058200     MOVE YM-PROVISIONS        TO WKS-AN-METRICA (WKS-IX-ANIO, 6)
058300     MOVE YM-COVERAGE          TO WKS-AN-METRICA (WKS-IX-ANIO, 7)
058400     MOVE YM-CLASSIFICATION    TO WKS-AN-METRICA (WKS-IX-ANIO, 8)
058500     MOVE YM-ROA               TO WKS-AN-METRICA (WKS-IX-ANIO, 9)
058600     MOVE YM-ROE               TO WKS-AN-METRICA (WKS-IX-ANIO, 10)
058700     MOVE YM-NIM               TO WKS-AN-METRICA (WKS-IX-ANIO, 11)
058800     MOVE YM-COST-INCOME       TO WKS-AN-METRICA (WKS-IX-ANIO, 12)
058900     MOVE YM-EPS               TO WKS-AN-METRICA (WKS-IX-ANIO, 13)
059000     MOVE YM-LCR               TO WKS-AN-METRICA (WKS-IX-ANIO, 14)
059100     MOVE YM-NSFR              TO WKS-AN-METRICA (WKS-IX-ANIO, 15)
059200     MOVE YM-LTD               TO WKS-AN-METRICA (WKS-IX-ANIO, 16)
059300     MOVE YM-CASH-RATIO        TO WKS-AN-METRICA (WKS-IX-ANIO, 17)
059400     ADD 1 TO WKS-ANIOS-LEIDOS
059500     PERFORM 920-LEE-CRYMET THRU 920-LEE-CRYMET-EXIT.
059600 210-CARGA-TABLA-ANUAL-EXIT.
059700     EXIT.
059800******************************************************************
059900*              L E C T U R A S   A   M A E S T R O S             *
060000******************************************************************
060100 910-LEE-CRIMAST.
060200     READ CR-INST-MASTER
060300         AT END
060400            MOVE 1 TO WKS-FIN-CRIMAST
060500     END-READ.
060600 910-LEE-CRIMAST-EXIT.
060700     EXIT.
060800
060900 920-LEE-CRYMET.
061000     READ CR-YEARLY-METRICS
061100         AT END
061200            MOVE 1 TO WKS-FIN-CRYMET
061300     END-READ.
061400 920-LEE-CRYMET-EXIT.
061500     EXIT.
061600******************************************************************
061700*        RUTINA COMPARTIDA DE ESTADISTICAS POR INDICADOR         *
061800*        (MEDIA, DESVEST MUESTRAL, MINIMO, MAXIMO, DELTAS,       *
061900*        PENDIENTE DE TENDENCIA LINEAL -- USADA POR EL MOTOR     *
062000*        DE CALIFICACION, EL REPORTE Y EL REDACTOR)              *
062100******************************************************************
062200 300-CALCULA-ESTADISTICAS.
062300     MOVE WKS-ANIOS-LEIDOS TO WKS-N
062400     PERFORM 305-CALCULA-UNA-METRICA
062500         THRU 305-CALCULA-UNA-METRICA-EXIT
062600         VARYING WKS-IX-MET FROM 1 BY 1 UNTIL WKS-IX-MET > 17.
062700 300-CALCULA-ESTADISTICAS-EXIT.
062800     EXIT.
062900
063000*--> 20110122 E.CASTELLANOS RQ-00933: PENDIENTE DE TENDENCIA LINEAL.
063100 305-CALCULA-UNA-METRICA.
063200     MOVE WKS-AN-METRICA (WKS-ANIOS-LEIDOS, WKS-IX-MET)
063300                                TO WKS-ST-ACTUAL   (WKS-IX-MET)
063400     MOVE WKS-AN-METRICA (1, WKS-IX-MET)
063500                                TO WKS-ST-PRIMERO  (WKS-IX-MET)
063600     IF WKS-ANIOS-LEIDOS > 1
063700        COMPUTE WKS-IX-AUX = WKS-ANIOS-LEIDOS - 1
063800        MOVE WKS-AN-METRICA (WKS-IX-AUX, WKS-IX-MET)
063900                                TO WKS-ST-ANTERIOR (WKS-IX-MET)
064000     ELSE
064100        MOVE WKS-ST-ACTUAL (WKS-IX-MET)
064200                                TO WKS-ST-ANTERIOR (WKS-IX-MET)
064300     END-IF
064400     MOVE WKS-AN-METRICA (1, WKS-IX-MET)
064500                                TO WKS-ST-MINIMO   (WKS-IX-MET)
064600     MOVE WKS-AN-METRICA (1, WKS-IX-MET)
064700                                TO WKS-ST-MAXIMO   (WKS-IX-MET)
064800     MOVE ZERO TO WKS-SUMA WKS-SUMA-X WKS-SUMA-X2 WKS-SUMA-XY
064900     PERFORM 306-ACUM-SUMAS-ANIO
065000         THRU 306-ACUM-SUMAS-ANIO-EXIT
065100         VARYING WKS-IX-ANIO FROM 1 BY 1
065200         UNTIL WKS-IX-ANIO > WKS-ANIOS-LEIDOS
065300     COMPUTE WKS-ST-MEDIA (WKS-IX-MET) ROUNDED =
065400             WKS-SUMA / WKS-ANIOS-LEIDOS
065500     MOVE ZERO TO WKS-SUMA-CUAD
065600     PERFORM 308-ACUM-SUMA-CUADRADOS
065700         THRU 308-ACUM-SUMA-CUADRADOS-EXIT
065800         VARYING WKS-IX-ANIO FROM 1 BY 1
065900         UNTIL WKS-IX-ANIO > WKS-ANIOS-LEIDOS
066000     IF WKS-ANIOS-LEIDOS > 1
066100        COMPUTE WKS-VARIANZA ROUNDED =
066200                WKS-SUMA-CUAD / (WKS-ANIOS-LEIDOS - 1)
066300        MOVE WKS-VARIANZA TO WKS-RC-VALOR
066400        PERFORM 307-RAIZ-CUADRADA THRU 307-RAIZ-CUADRADA-EXIT
066500        MOVE WKS-RC-RESULTADO TO WKS-ST-DESVEST (WKS-IX-MET)
066600     ELSE
066700        MOVE ZERO TO WKS-ST-DESVEST (WKS-IX-MET)
066800     END-IF
066900     COMPUTE WKS-ST-DELTA-INTER (WKS-IX-MET) =
067000             WKS-ST-ACTUAL (WKS-IX-MET) - WKS-ST-ANTERIOR (WKS-IX-MET)
067100     COMPUTE WKS-ST-DELTA-TOTAL (WKS-IX-MET) =
067200             WKS-ST-ACTUAL (WKS-IX-MET) - WKS-ST-PRIMERO (WKS-IX-MET)
067300     IF WKS-ANIOS-LEIDOS > 1
067400        COMPUTE WKS-ST-PENDIENTE (WKS-IX-MET) ROUNDED =
067500          ((WKS-ANIOS-LEIDOS * WKS-SUMA-XY) - (WKS-SUMA-X * WKS-SUMA))
067600          / ((WKS-ANIOS-LEIDOS * WKS-SUMA-X2) - (WKS-SUMA-X * WKS-SUMA-X))
067700     ELSE
067800        MOVE ZERO TO WKS-ST-PENDIENTE (WKS-IX-MET)
067900     END-IF.
068000 305-CALCULA-UNA-METRICA-EXIT.
068100     EXIT.
068200
068300 306-ACUM-SUMAS-ANIO.
068400     COMPUTE WKS-X-ACTUAL = WKS-IX-ANIO - 1
068500     ADD WKS-AN-METRICA (WKS-IX-ANIO, WKS-IX-MET) TO WKS-SUMA
068600     ADD WKS-X-ACTUAL TO WKS-SUMA-X
068700     COMPUTE WKS-SUMA-X2 ROUNDED =
068800             WKS-SUMA-X2 + (WKS-X-ACTUAL * WKS-X-ACTUAL)
068900     COMPUTE WKS-SUMA-XY ROUNDED =
069000             WKS-SUMA-XY +
069100             (WKS-X-ACTUAL * WKS-AN-METRICA (WKS-IX-ANIO, WKS-IX-MET))
069200     IF WKS-AN-METRICA (WKS-IX-ANIO, WKS-IX-MET)
069300                       < WKS-ST-MINIMO (WKS-IX-MET)
069400        MOVE WKS-AN-METRICA (WKS-IX-ANIO, WKS-IX-MET)
069500                             TO WKS-ST-MINIMO (WKS-IX-MET)
069600     END-IF
069700     IF WKS-AN-METRICA (WKS-IX-ANIO, WKS-IX-MET)
069800                       > WKS-ST-MAXIMO (WKS-IX-MET)
069900        MOVE WKS-AN-METRICA (WKS-IX-ANIO, WKS-IX-MET)
070000                             TO WKS-ST-MAXIMO (WKS-IX-MET)
070100     END-IF.
070200 306-ACUM-SUMAS-ANIO-EXIT.
070300     EXIT.
070400
070500 308-ACUM-SUMA-CUADRADOS.
070600     COMPUTE WKS-DIF = WKS-AN-METRICA (WKS-IX-ANIO, WKS-IX-MET)
070700                     - WKS-ST-MEDIA (WKS-IX-MET)
070800     COMPUTE WKS-SUMA-CUAD ROUNDED =
070900             WKS-SUMA-CUAD + (WKS-DIF * WKS-DIF).
071000 308-ACUM-SUMA-CUADRADOS-EXIT.
071100     EXIT.
071200
071300*--> RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON (SIN FUNCTIONS)
071400 307-RAIZ-CUADRADA.
071500     IF WKS-RC-VALOR <= ZERO
071600        MOVE ZERO TO WKS-RC-RESULTADO
071700     ELSE
071800        MOVE WKS-RC-VALOR TO WKS-RC-RESULTADO
071900        PERFORM 309-ITERA-RAIZ
072000            THRU 309-ITERA-RAIZ-EXIT
072100            VARYING WKS-RC-ITER FROM 1 BY 1
072200            UNTIL WKS-RC-ITER > 20
072300     END-IF.
072400 307-RAIZ-CUADRADA-EXIT.
072500     EXIT.
072600
072700 309-ITERA-RAIZ.
072800     COMPUTE WKS-RC-RESULTADO ROUNDED =
072900        (WKS-RC-RESULTADO + (WKS-RC-VALOR / WKS-RC-RESULTADO)) / 2.
073000 309-ITERA-RAIZ-EXIT.
073100     EXIT.
073200******************************************************************
073300*                 M O T O R   D E   C A L I F I C A C I O N      *
073400******************************************************************
073500 400-MOTOR-CALIFICACION.
073600     PERFORM 410-CALIFICA-CAPITALIZACION
073700         THRU 410-CALIFICA-CAPITALIZACION-EXIT
073800     PERFORM 420-CALIFICA-CALIDAD-ACTIVOS
073900         THRU 420-CALIFICA-CALIDAD-ACTIVOS-EXIT
074000     PERFORM 430-CALIFICA-RENTABILIDAD
074100         THRU 430-CALIFICA-RENTABILIDAD-EXIT
074200     PERFORM 440-CALIFICA-LIQUIDEZ
074300         THRU 440-CALIFICA-LIQUIDEZ-EXIT
074400     PERFORM 450-CALIFICA-GENERAL
074500         THRU 450-CALIFICA-GENERAL-EXIT
074600     PERFORM 460-INTERPRETA-CALIFICACION
074700         THRU 460-INTERPRETA-CALIFICACION-EXIT
074800     PERFORM 465-BANDA-ESTADO
074900         THRU 465-BANDA-ESTADO-EXIT.
075000 400-MOTOR-CALIFICACION-EXIT.
075100     EXIT.
075200
075300*--> 19840214 R.OBANDO RQ-00118: TRES INDICADORES, PESOS SUMAN 1.00
075400 410-CALIFICA-CAPITALIZACION.
075500     MOVE ZERO TO WKS-CAP-SCORE
075600     MOVE WKS-ST-ACTUAL (1)  TO WKS-PM-VALOR
075700     MOVE CR-CAP-CAR-EXC     TO WKS-PM-EXC
075800     MOVE CR-CAP-CAR-BUE     TO WKS-PM-BUE
075900     MOVE CR-CAP-CAR-REG     TO WKS-PM-REG
076000     MOVE CR-CAP-CAR-POB     TO WKS-PM-POB
076100     MOVE ZERO               TO WKS-PM-INVERSO
076200     MOVE 1                  TO WKS-PM-ES-CAPITAL
076300     PERFORM 470-PUNTUA-METRICA THRU 470-PUNTUA-METRICA-EXIT
076400     COMPUTE WKS-CAP-SCORE ROUNDED =
076500             WKS-CAP-SCORE + (WKS-PM-PUNTAJE * CR-CAP-CAR-PESO)
076600
076700     MOVE WKS-ST-ACTUAL (2)  TO WKS-PM-VALOR
076800     MOVE CR-CAP-TIER1-EXC   TO WKS-PM-EXC
076900     MOVE CR-CAP-TIER1-BUE   TO WKS-PM-BUE
077000     MOVE CR-CAP-TIER1-REG   TO WKS-PM-REG
077100     MOVE CR-CAP-TIER1-POB   TO WKS-PM-POB
077200     MOVE ZERO               TO WKS-PM-INVERSO
077300     MOVE 1                  TO WKS-PM-ES-CAPITAL
077400     PERFORM 470-PUNTUA-METRICA THRU 470-PUNTUA-METRICA-EXIT
077500     COMPUTE WKS-CAP-SCORE ROUNDED =
077600             WKS-CAP-SCORE + (WKS-PM-PUNTAJE * CR-CAP-TIER1-PESO)
077700
077800     MOVE WKS-ST-ACTUAL (3)     TO WKS-PM-VALOR
077900     MOVE CR-CAP-LEV-EXC   TO WKS-PM-EXC
078000     MOVE CR-CAP-LEV-BUE   TO WKS-PM-BUE
078100     MOVE CR-CAP-LEV-REG   TO WKS-PM-REG
078200     MOVE CR-CAP-LEV-POB   TO WKS-PM-POB
078300     MOVE ZERO                  TO WKS-PM-INVERSO
078400     MOVE 1                     TO WKS-PM-ES-CAPITAL
078500     PERFORM 470-PUNTUA-METRICA THRU 470-PUNTUA-METRICA-EXIT
078600     COMPUTE WKS-CAP-SCORE ROUNDED =
078700             WKS-CAP-SCORE + (WKS-PM-PUNTAJE * CR-CAP-LEV-PESO)
078800
078900     IF WKS-CAP-SCORE < 1
079000        MOVE 1 TO WKS-CAP-SCORE
079100     END-IF
079200     IF WKS-CAP-SCORE > 10
079300        MOVE 10 TO WKS-CAP-SCORE
079400     END-IF.
079500 410-CALIFICA-CAPITALIZACION-EXIT.
079600     EXIT.
079700
079800*--> 19860920 R.OBANDO RQ-00149: NPL Y PROVISIONES SON INVERSOS.
079900 420-CALIFICA-CALIDAD-ACTIVOS.
080000     MOVE ZERO TO WKS-AQ-SCORE WKS-PM-ES-CAPITAL
080100
080200     MOVE WKS-ST-ACTUAL (5)       TO WKS-PM-VALOR
080300     MOVE CR-AQ-NPL-EXC           TO WKS-PM-EXC
080400     MOVE CR-AQ-NPL-BUE           TO WKS-PM-BUE
080500     MOVE CR-AQ-NPL-REG           TO WKS-PM-REG
080600     MOVE CR-AQ-NPL-POB           TO WKS-PM-POB
080700     MOVE 1                       TO WKS-PM-INVERSO
080800     PERFORM 470-PUNTUA-METRICA THRU 470-PUNTUA-METRICA-EXIT
080900     COMPUTE WKS-AQ-SCORE ROUNDED =
081000             WKS-AQ-SCORE + (WKS-PM-PUNTAJE * CR-AQ-NPL-PESO)
081100
081200     MOVE WKS-ST-ACTUAL (6)       TO WKS-PM-VALOR
081300     MOVE CR-AQ-PRO-EXC    TO WKS-PM-EXC
081400     MOVE CR-AQ-PRO-BUE    TO WKS-PM-BUE
081500     MOVE CR-AQ-PRO-REG    TO WKS-PM-REG
081600     MOVE CR-AQ-PRO-POB    TO WKS-PM-POB
081700     MOVE 1                       TO WKS-PM-INVERSO
081800     PERFORM 470-PUNTUA-METRICA THRU 470-PUNTUA-METRICA-EXIT
081900     COMPUTE WKS-AQ-SCORE ROUNDED =
082000             WKS-AQ-SCORE + (WKS-PM-PUNTAJE * CR-AQ-PRO-PESO)
082100
082200     MOVE WKS-ST-ACTUAL (7)       TO WKS-PM-VALOR
082300     MOVE CR-AQ-COV-EXC      TO WKS-PM-EXC
082400     MOVE CR-AQ-COV-BUE      TO WKS-PM-BUE
082500     MOVE CR-AQ-COV-REG      TO WKS-PM-REG
082600     MOVE CR-AQ-COV-POB      TO WKS-PM-POB
082700     MOVE ZERO                    TO WKS-PM-INVERSO
082800     PERFORM 470-PUNTUA-METRICA THRU 470-PUNTUA-METRICA-EXIT
082900     COMPUTE WKS-AQ-SCORE ROUNDED =
083000             WKS-AQ-SCORE + (WKS-PM-PUNTAJE * CR-AQ-COV-PESO)
083100
083200     MOVE WKS-ST-ACTUAL (8)          TO WKS-PM-VALOR
083300     MOVE CR-AQ-CLA-EXC   TO WKS-PM-EXC
083400     MOVE CR-AQ-CLA-BUE   TO WKS-PM-BUE
083500     MOVE CR-AQ-CLA-REG   TO WKS-PM-REG
083600     MOVE CR-AQ-CLA-POB   TO WKS-PM-POB
083700     MOVE 1                          TO WKS-PM-INVERSO
083800     PERFORM 470-PUNTUA-METRICA THRU 470-PUNTUA-METRICA-EXIT
083900     COMPUTE WKS-AQ-SCORE ROUNDED =
084000       WKS-AQ-SCORE + (WKS-PM-PUNTAJE * CR-AQ-CLA-PESO)
084100
084200     IF WKS-AQ-SCORE < 1
084300        MOVE 1 TO WKS-AQ-SCORE
084400     END-IF
084500     IF WKS-AQ-SCORE > 10
084600        MOVE 10 TO WKS-AQ-SCORE
084700     END-IF.
084800 420-CALIFICA-CALIDAD-ACTIVOS-EXIT.
084900     EXIT.
085000
085100*--> 19871105 L.MONTERROSO RQ-00177: PESOS SUMAN 0.90 A PROPOSITO.
085200 430-CALIFICA-RENTABILIDAD.
085300     MOVE ZERO TO WKS-PROF-SCORE
085400
085500     MOVE WKS-ST-ACTUAL (9)    TO WKS-PM-VALOR
085600     MOVE CR-PR-ROA-EXC        TO WKS-PM-EXC
085700     MOVE CR-PR-ROA-BUE        TO WKS-PM-BUE
085800     MOVE CR-PR-ROA-REG        TO WKS-PM-REG
085900     MOVE CR-PR-ROA-POB        TO WKS-PM-POB
086000     MOVE ZERO                 TO WKS-PM-INVERSO
086100     PERFORM 470-PUNTUA-METRICA THRU 470-PUNTUA-METRICA-EXIT
086200     COMPUTE WKS-PROF-SCORE ROUNDED =
086300             WKS-PROF-SCORE + (WKS-PM-PUNTAJE * CR-PR-ROA-PESO)
086400
086500     MOVE WKS-ST-ACTUAL (10)   TO WKS-PM-VALOR
086600     MOVE CR-PR-ROE-EXC        TO WKS-PM-EXC
086700     MOVE CR-PR-ROE-BUE        TO WKS-PM-BUE
086800     MOVE CR-PR-ROE-REG        TO WKS-PM-REG
086900     MOVE CR-PR-ROE-POB        TO WKS-PM-POB
087000     MOVE ZERO                 TO WKS-PM-INVERSO
087100     PERFORM 470-PUNTUA-METRICA THRU 470-PUNTUA-METRICA-EXIT
087200     COMPUTE WKS-PROF-SCORE ROUNDED =
087300             WKS-PROF-SCORE + (WKS-PM-PUNTAJE * CR-PR-ROE-PESO)
087400
087500     MOVE WKS-ST-ACTUAL (11)   TO WKS-PM-VALOR
087600     MOVE CR-PR-NIM-EXC        TO WKS-PM-EXC
087700     MOVE CR-PR-NIM-BUE        TO WKS-PM-BUE
087800     MOVE CR-PR-NIM-REG        TO WKS-PM-REG
087900     MOVE CR-PR-NIM-POB        TO WKS-PM-POB
088000     MOVE ZERO                 TO WKS-PM-INVERSO
088100     PERFORM 470-PUNTUA-METRICA THRU 470-PUNTUA-METRICA-EXIT
088200     COMPUTE WKS-PROF-SCORE ROUNDED =
088300             WKS-PROF-SCORE + (WKS-PM-PUNTAJE * CR-PR-NIM-PESO)
088400
088500     MOVE WKS-ST-ACTUAL (12)   TO WKS-PM-VALOR
088600     MOVE CR-PR-CI-EXC    TO WKS-PM-EXC
088700     MOVE CR-PR-CI-BUE    TO WKS-PM-BUE
088800     MOVE CR-PR-CI-REG    TO WKS-PM-REG
088900     MOVE CR-PR-CI-POB    TO WKS-PM-POB
089000     MOVE 1                    TO WKS-PM-INVERSO
089100     PERFORM 470-PUNTUA-METRICA THRU 470-PUNTUA-METRICA-EXIT
089200     COMPUTE WKS-PROF-SCORE ROUNDED =
089300             WKS-PROF-SCORE + (WKS-PM-PUNTAJE * CR-PR-CI-PESO)
089400
089500     MOVE WKS-ST-ACTUAL (13)   TO WKS-PM-VALOR
089600     MOVE CR-PR-EPS-EXC        TO WKS-PM-EXC
089700     MOVE CR-PR-EPS-BUE        TO WKS-PM-BUE
089800     MOVE CR-PR-EPS-REG        TO WKS-PM-REG
089900     MOVE CR-PR-EPS-POB        TO WKS-PM-POB
090000     MOVE ZERO                 TO WKS-PM-INVERSO
090100     PERFORM 470-PUNTUA-METRICA THRU 470-PUNTUA-METRICA-EXIT
090200     COMPUTE WKS-PROF-SCORE ROUNDED =
090300             WKS-PROF-SCORE + (WKS-PM-PUNTAJE * CR-PR-EPS-PESO)
090400
090500     IF WKS-PROF-SCORE < 1
090600        MOVE 1 TO WKS-PROF-SCORE
090700     END-IF
090800     IF WKS-PROF-SCORE > 10
090900        MOVE 10 TO WKS-PROF-SCORE
091000     END-IF.
091100 430-CALIFICA-RENTABILIDAD-EXIT.
091200     EXIT.
091300
091400 440-CALIFICA-LIQUIDEZ.
091500     MOVE ZERO TO WKS-LIQ-SCORE
091600
091700     MOVE WKS-ST-ACTUAL (14)   TO WKS-PM-VALOR
091800     MOVE CR-LQ-LCR-EXC        TO WKS-PM-EXC
091900     MOVE CR-LQ-LCR-BUE        TO WKS-PM-BUE
092000     MOVE CR-LQ-LCR-REG        TO WKS-PM-REG
092100     MOVE CR-LQ-LCR-POB        TO WKS-PM-POB
092200     MOVE ZERO                 TO WKS-PM-INVERSO
092300     PERFORM 470-PUNTUA-METRICA THRU 470-PUNTUA-METRICA-EXIT
092400     COMPUTE WKS-LIQ-SCORE ROUNDED =
092500             WKS-LIQ-SCORE + (WKS-PM-PUNTAJE * CR-LQ-LCR-PESO)
092600
092700     MOVE WKS-ST-ACTUAL (15)   TO WKS-PM-VALOR
092800     MOVE CR-LQ-NSFR-EXC       TO WKS-PM-EXC
092900     MOVE CR-LQ-NSFR-BUE       TO WKS-PM-BUE
093000     MOVE CR-LQ-NSFR-REG       TO WKS-PM-REG
093100     MOVE CR-LQ-NSFR-POB       TO WKS-PM-POB
093200     MOVE ZERO                 TO WKS-PM-INVERSO
093300     PERFORM 470-PUNTUA-METRICA THRU 470-PUNTUA-METRICA-EXIT
093400     COMPUTE WKS-LIQ-SCORE ROUNDED =
093500             WKS-LIQ-SCORE + (WKS-PM-PUNTAJE * CR-LQ-NSFR-PESO)
093600
093700     MOVE WKS-ST-ACTUAL (16)   TO WKS-PM-VALOR
093800     MOVE CR-LQ-LTD-EXC        TO WKS-PM-EXC
093900     MOVE CR-LQ-LTD-BUE        TO WKS-PM-BUE
094000     MOVE CR-LQ-LTD-REG        TO WKS-PM-REG
094100     MOVE CR-LQ-LTD-POB        TO WKS-PM-POB
094200     MOVE 1                    TO WKS-PM-INVERSO
094300     PERFORM 470-PUNTUA-METRICA THRU 470-PUNTUA-METRICA-EXIT
094400     COMPUTE WKS-LIQ-SCORE ROUNDED =
094500             WKS-LIQ-SCORE + (WKS-PM-PUNTAJE * CR-LQ-LTD-PESO)
094600
094700     MOVE WKS-ST-ACTUAL (17)   TO WKS-PM-VALOR
094800     MOVE CR-LQ-CASH-EXC       TO WKS-PM-EXC
094900     MOVE CR-LQ-CASH-BUE       TO WKS-PM-BUE
095000     MOVE CR-LQ-CASH-REG       TO WKS-PM-REG
095100     MOVE CR-LQ-CASH-POB       TO WKS-PM-POB
095200     MOVE ZERO                 TO WKS-PM-INVERSO
095300     PERFORM 470-PUNTUA-METRICA THRU 470-PUNTUA-METRICA-EXIT
095400     COMPUTE WKS-LIQ-SCORE ROUNDED =
095500             WKS-LIQ-SCORE + (WKS-PM-PUNTAJE * CR-LQ-CASH-PESO)
095600
095700     IF WKS-LIQ-SCORE < 1
095800        MOVE 1 TO WKS-LIQ-SCORE
095900     END-IF
096000     IF WKS-LIQ-SCORE > 10
096100        MOVE 10 TO WKS-LIQ-SCORE
096200     END-IF.
096300 440-CALIFICA-LIQUIDEZ-EXIT.
096400     EXIT.
096500
096600 450-CALIFICA-GENERAL.
096700     COMPUTE WKS-OVERALL-SCORE ROUNDED =
096800             (WKS-CAP-SCORE  * 0.25) +
096900             (WKS-AQ-SCORE   * 0.30) +
097000             (WKS-PROF-SCORE * 0.25) +
097100             (WKS-LIQ-SCORE  * 0.20)
097200     IF WKS-OVERALL-SCORE < 1
097300        MOVE 1 TO WKS-OVERALL-SCORE
097400     END-IF
097500     IF WKS-OVERALL-SCORE > 10
097600        MOVE 10 TO WKS-OVERALL-SCORE
097700     END-IF.
097800 450-CALIFICA-GENERAL-EXIT.
097900     EXIT.
098000
098100 460-INTERPRETA-CALIFICACION.
098200     EVALUATE TRUE
098300        WHEN WKS-OVERALL-SCORE >= 8.5
098400             MOVE 'AAA' TO WKS-RATING
098500             MOVE 'Excellent Credit Quality'   TO WKS-RATING-DESC
098600        WHEN WKS-OVERALL-SCORE >= 7.5
098700             MOVE 'AA'  TO WKS-RATING
098800             MOVE 'Very Good Credit Quality'   TO WKS-RATING-DESC
098900        WHEN WKS-OVERALL-SCORE >= 6.5
099000             MOVE 'A'   TO WKS-RATING
099100             MOVE 'Good Credit Quality'        TO WKS-RATING-DESC
099200        WHEN WKS-OVERALL-SCORE >= 5.5
099300             MOVE 'BBB' TO WKS-RATING
099400             MOVE 'Fair Credit Quality'        TO WKS-RATING-DESC
099500        WHEN WKS-OVERALL-SCORE >= 4.5
099600             MOVE 'BB'  TO WKS-RATING
099700             MOVE 'Speculative Credit Quality' TO WKS-RATING-DESC
099800        WHEN WKS-OVERALL-SCORE >= 3.5
099900             MOVE 'B'   TO WKS-RATING
100000             MOVE 'Highly Speculative'         TO WKS-RATING-DESC
100100        WHEN OTHER
100200             MOVE 'CCC' TO WKS-RATING
100300             MOVE 'Poor Credit Quality'        TO WKS-RATING-DESC
100400     END-EVALUATE.
100500 460-INTERPRETA-CALIFICACION-EXIT.
100600     EXIT.
100700
100800 465-BANDA-ESTADO.
100900     EVALUATE TRUE
101000        WHEN WKS-OVERALL-SCORE >= 8.0
101100             MOVE 'EXCELLENT' TO WKS-BANDA-ESTADO
101200        WHEN WKS-OVERALL-SCORE >= 6.5
101300             MOVE 'GOOD'      TO WKS-BANDA-ESTADO
101400        WHEN WKS-OVERALL-SCORE >= 5.0
101500             MOVE 'FAIR'      TO WKS-BANDA-ESTADO
101600        WHEN OTHER
101700             MOVE 'POOR'      TO WKS-BANDA-ESTADO
101800     END-EVALUATE.
101900 465-BANDA-ESTADO-EXIT.
102000     EXIT.
102100
102200*--> RUTINA GENERICA DE BANDAS EXC/BUE/REG/POB (COMPARTIDA POR
102300*    LAS CUATRO CATEGORIAS DE CALIFICACION). REGLA ESPECIAL DE
102400*    CAPITALIZACION BAJO EL POBRE: PUNTAJE = 1 + VALOR/POBRE.
102500 470-PUNTUA-METRICA.
102600     IF PM-ES-INVERSO
102700        IF WKS-PM-VALOR <= WKS-PM-EXC
102800           MOVE 10 TO WKS-PM-PUNTAJE
102900        ELSE
103000           IF WKS-PM-VALOR <= WKS-PM-BUE
103100              COMPUTE WKS-PM-PUNTAJE ROUNDED =
103200                 7 + (3 * (WKS-PM-BUE - WKS-PM-VALOR) /
103300                          (WKS-PM-BUE - WKS-PM-EXC))
103400           ELSE
103500              IF WKS-PM-VALOR <= WKS-PM-REG
103600                 COMPUTE WKS-PM-PUNTAJE ROUNDED =
103700                    5 + (2 * (WKS-PM-REG - WKS-PM-VALOR) /
103800                             (WKS-PM-REG - WKS-PM-BUE))
103900              ELSE
104000                 IF WKS-PM-VALOR <= WKS-PM-POB
104100                    COMPUTE WKS-PM-PUNTAJE ROUNDED =
104200                       2 + (3 * (WKS-PM-POB - WKS-PM-VALOR) /
104300                                (WKS-PM-POB - WKS-PM-REG))
104400                 ELSE
104500                    MOVE 1 TO WKS-PM-PUNTAJE
104600                 END-IF
104700              END-IF
104800           END-IF
104900        END-IF
105000     ELSE
105100        IF WKS-PM-VALOR >= WKS-PM-EXC
105200           MOVE 10 TO WKS-PM-PUNTAJE
105300        ELSE
105400           IF WKS-PM-VALOR >= WKS-PM-BUE
105500              COMPUTE WKS-PM-PUNTAJE ROUNDED =
105600                 7 + (3 * (WKS-PM-VALOR - WKS-PM-BUE) /
105700                          (WKS-PM-EXC - WKS-PM-BUE))
105800           ELSE
105900              IF WKS-PM-VALOR >= WKS-PM-REG
106000                 COMPUTE WKS-PM-PUNTAJE ROUNDED =
106100                    5 + (2 * (WKS-PM-VALOR - WKS-PM-REG) /
106200                             (WKS-PM-BUE - WKS-PM-REG))
106300              ELSE
106400                 IF WKS-PM-VALOR >= WKS-PM-POB
106500                    COMPUTE WKS-PM-PUNTAJE ROUNDED =
106600                       2 + (3 * (WKS-PM-VALOR - WKS-PM-POB) /
106700                                (WKS-PM-REG - WKS-PM-POB))
106800                 ELSE
106900                    IF PM-APLICA-REGLA-CAPITAL AND WKS-PM-POB > 0
107000                       COMPUTE WKS-PM-PUNTAJE ROUNDED =
107100                          1 + (WKS-PM-VALOR / WKS-PM-POB)
107200                    ELSE
107300                       MOVE 1 TO WKS-PM-PUNTAJE
107400                    END-IF
107500                 END-IF
107600              END-IF
107700           END-IF
107800        END-IF
107900     END-IF
108000     IF WKS-PM-PUNTAJE > 10
108100        MOVE 10 TO WKS-PM-PUNTAJE
108200     END-IF
108300     IF WKS-PM-PUNTAJE < 1
108400        MOVE 1 TO WKS-PM-PUNTAJE
108500     END-IF.
108600 470-PUNTUA-METRICA-EXIT.
108700     EXIT.
108800******************************************************************
108900*          E V A L U A D O R   D E   G E R E N C I A             *
109000******************************************************************
109100*--> 20170508 M.QUEZADA RQ-01402: ARRANCA EN 5.0, AJUSTA SEGUN
109200*    VOLATILIDAD DE CAR, TENDENCIA DE NPL, VOLATILIDAD DE ROA Y
109300*    NIVEL PROMEDIO DE LCR. TOPES 1.0 - 10.0.
109400 500-EVALUA-GERENCIA.
109500     MOVE 5.0 TO WKS-MGMT-SCORE
109600
109700*--> 20260809 M.QUEZADA RQ-01733: SE CORRIGEN LOS UMBRALES DE
109800*    DESVEST DE CAR (ERA > 3.0, DEBE SER > 2.0 SEGUN ESPECIF.).
109900     IF WKS-ST-DESVEST (1) < 1.0
110000        COMPUTE WKS-MGMT-SCORE = WKS-MGMT-SCORE + 1.0
110100     ELSE
110200        IF WKS-ST-DESVEST (1) > 2.0
110300           COMPUTE WKS-MGMT-SCORE = WKS-MGMT-SCORE - 1.0
110400        END-IF
110500     END-IF
110600
110700*--> 20260809 M.QUEZADA RQ-01733: SE CORRIGEN LOS UMBRALES DE
110800*    TENDENCIA DE NPL (ERAN < 0 / > 0, DEBEN SER < -0.5 / > 0.5).
110900     IF WKS-ST-DELTA-TOTAL (5) < -0.5
111000        COMPUTE WKS-MGMT-SCORE = WKS-MGMT-SCORE + 1.5
111100     ELSE
111200        IF WKS-ST-DELTA-TOTAL (5) > 0.5
111300           COMPUTE WKS-MGMT-SCORE = WKS-MGMT-SCORE - 1.5
111400        END-IF
111500     END-IF
111600
111700*--> 20260809 M.QUEZADA RQ-01733: SE CORRIGEN LOS UMBRALES DE
111800*    DESVEST DE ROA (ERAN < 0.3 / > 0.8, DEBEN SER < 0.2 / > 0.5).
111900     IF WKS-ST-DESVEST (9) < 0.2
112000        COMPUTE WKS-MGMT-SCORE = WKS-MGMT-SCORE + 1.0
112100     ELSE
112200        IF WKS-ST-DESVEST (9) > 0.5
112300           COMPUTE WKS-MGMT-SCORE = WKS-MGMT-SCORE - 1.0
112400        END-IF
112500     END-IF
112600
112700*--> 20170508 M.QUEZADA RQ-01402: SE USA LA MEDIA DE 5 ANOS YA
112800*    CALCULADA EN WKS-ST-MEDIA PARA EL NIVEL PROMEDIO DE LCR.
112900     IF WKS-ST-MEDIA (14) > 120.00
113000        COMPUTE WKS-MGMT-SCORE = WKS-MGMT-SCORE + 0.5
113100     ELSE
113200        IF WKS-ST-MEDIA (14) < 105.00
113300           COMPUTE WKS-MGMT-SCORE = WKS-MGMT-SCORE - 1.0
113400        END-IF
113500     END-IF
113600
113700     IF WKS-MGMT-SCORE < 1
113800        MOVE 1 TO WKS-MGMT-SCORE
113900     END-IF
114000     IF WKS-MGMT-SCORE > 10
114100        MOVE 10 TO WKS-MGMT-SCORE
114200     END-IF
114300
114400*--> 20260809 M.QUEZADA RQ-01733: SE CORRIGEN LOS CORTES DE LA
114500*    TABLA (ERAN >= 6.0 / >= 4.0, DEBEN SER >= 6.5 / >= 5.0) Y SE
114600*    REEMPLAZAN LAS LEYENDAS GENERICAS POR EL TEXTO EXACTO DE LA
114700*    ESPECIFICACION PARA CADA CALIFICACION DE GERENCIA.
114800     EVALUATE TRUE
114900        WHEN WKS-MGMT-SCORE >= 8.0
115000             MOVE 'STRONG'       TO WKS-MGMT-RATING
115100             MOVE 'Excellent strategic planning and execution'
115200                                 TO WKS-MGMT-RATING-DESC
115300        WHEN WKS-MGMT-SCORE >= 6.5
115400             MOVE 'SATISFACTORY' TO WKS-MGMT-RATING
115500             MOVE 'Good management with consistent performance'
115600                                 TO WKS-MGMT-RATING-DESC
115700        WHEN WKS-MGMT-SCORE >= 5.0
115800             MOVE 'FAIR'         TO WKS-MGMT-RATING
115900             MOVE 'Adequate management with some concerns'
116000                                 TO WKS-MGMT-RATING-DESC
116100        WHEN OTHER
116200             MOVE 'WEAK'         TO WKS-MGMT-RATING
116300             MOVE 'Management effectiveness needs improvement'
116400                                 TO WKS-MGMT-RATING-DESC
116500     END-EVALUATE.
116600 500-EVALUA-GERENCIA-EXIT.
116700     EXIT.
116800
116900******************************************************************
117000*             M A T R I Z   D E   F A C T O R E S                *
117100*                    D E   R I E S G O   (510)                   *
117200******************************************************************
117300*--> 20260226 M.QUEZADA RQ-01701: UMBRALES CORREGIDOS A ESCALA REAL
117400*    DEL DATO (PORCENTAJE TAL CUAL VIENE DE CRYMET, SIN FACTOR DE
117500*    ESCALA) -- ANTES COMPARABAN CONTRA VALORES x100 Y LA MATRIZ
117600*    NUNCA CLASIFICABA CORRECTAMENTE.
117700 510-MATRIZ-RIESGO.
117800     MOVE 1 TO WKS-MR-ACTIVO (1)
117900     MOVE 1 TO WKS-MR-ACTIVO (2)
118000     MOVE 1 TO WKS-MR-ACTIVO (3)
118100     MOVE 1 TO WKS-MR-ACTIVO (4)
118200     MOVE ZERO TO WKS-MR-ACTIVO (5)
118300
118400     MOVE 'CAPITAL ADEQUACY' TO WKS-MR-FACTOR (1)
118500     IF WKS-ST-ACTUAL (1) > 15.00
118600        MOVE 'LOW'    TO WKS-MR-NIVEL (1)
118700        MOVE 'Strong capital position'
118800                      TO WKS-MR-TEXTO (1)
118900     ELSE
119000        IF WKS-ST-ACTUAL (1) < 10.00
119100           MOVE 'HIGH'   TO WKS-MR-NIVEL (1)
119200           MOVE 'Weak capital adequacy'
119300                         TO WKS-MR-TEXTO (1)
119400        ELSE
119500           MOVE 'MEDIUM' TO WKS-MR-NIVEL (1)
119600           MOVE 'Adequate capital levels'
119700                         TO WKS-MR-TEXTO (1)
119800        END-IF
119900     END-IF
120000
120100     MOVE 'ASSET QUALITY'    TO WKS-MR-FACTOR (2)
120200     IF WKS-ST-ACTUAL (5) < 1.00
120300        MOVE 'LOW'    TO WKS-MR-NIVEL (2)
120400        MOVE 'Excellent asset quality'
120500                      TO WKS-MR-TEXTO (2)
120600     ELSE
120700        IF WKS-ST-ACTUAL (5) > 3.00
120800           MOVE 'HIGH'   TO WKS-MR-NIVEL (2)
120900           MOVE 'Poor asset quality'
121000                         TO WKS-MR-TEXTO (2)
121100        ELSE
121200           MOVE 'MEDIUM' TO WKS-MR-NIVEL (2)
121300           MOVE 'Moderate asset quality concerns'
121400                         TO WKS-MR-TEXTO (2)
121500        END-IF
121600     END-IF
121700
121800     MOVE 'PROFITABILITY'    TO WKS-MR-FACTOR (3)
121900     IF WKS-ST-ACTUAL (9) > 1.20
122000        MOVE 'LOW'    TO WKS-MR-NIVEL (3)
122100        MOVE 'Strong profitability'
122200                      TO WKS-MR-TEXTO (3)
122300     ELSE
122400        IF WKS-ST-ACTUAL (9) < 0.50
122500           MOVE 'HIGH'   TO WKS-MR-NIVEL (3)
122600           MOVE 'Weak profitability'
122700                         TO WKS-MR-TEXTO (3)
122800        ELSE
122900           MOVE 'MEDIUM' TO WKS-MR-NIVEL (3)
123000           MOVE 'Moderate profitability'
123100                         TO WKS-MR-TEXTO (3)
123200        END-IF
123300     END-IF
123400
123500     MOVE 'LIQUIDITY'        TO WKS-MR-FACTOR (4)
123600     IF WKS-ST-ACTUAL (14) > 130.00
123700        MOVE 'LOW'    TO WKS-MR-NIVEL (4)
123800        MOVE 'Strong liquidity position'
123900                      TO WKS-MR-TEXTO (4)
124000     ELSE
124100        IF WKS-ST-ACTUAL (14) < 110.00
124200           MOVE 'HIGH'   TO WKS-MR-NIVEL (4)
124300           MOVE 'Tight liquidity position'
124400                         TO WKS-MR-TEXTO (4)
124500        ELSE
124600           MOVE 'MEDIUM' TO WKS-MR-NIVEL (4)
124700           MOVE 'Adequate liquidity levels'
124800                         TO WKS-MR-TEXTO (4)
124900        END-IF
125000     END-IF
125100
125200     IF WKS-ST-DELTA-TOTAL (9) > 0.30
125300        MOVE 1 TO WKS-MR-ACTIVO (5)
125400        MOVE 'PROFITABILITY TREND' TO WKS-MR-FACTOR (5)
125500        MOVE 'LOW'    TO WKS-MR-NIVEL (5)
125600        MOVE 'Improving profitability trend'
125700                      TO WKS-MR-TEXTO (5)
125800     ELSE
125900        IF WKS-ST-DELTA-TOTAL (9) < -0.30
126000           MOVE 1 TO WKS-MR-ACTIVO (5)
126100           MOVE 'PROFITABILITY TREND' TO WKS-MR-FACTOR (5)
126200           MOVE 'HIGH'   TO WKS-MR-NIVEL (5)
126300           MOVE 'Declining profitability trend'
126400                         TO WKS-MR-TEXTO (5)
126500        END-IF
126600     END-IF.
126700 510-MATRIZ-RIESGO-EXIT.
126800     EXIT.
126900
127000******************************************************************
127100*      C A L I F I C A D O R   D E   R I E S G O                 *
127200*           D E   C A L I D A D   D E   A C T I V O S   (520)    *
127300******************************************************************
127400*--> 20260226 M.QUEZADA RQ-01701: UMBRALES A ESCALA REAL Y SENTIDO
127500*    DEL RIESGO CORREGIDO (NPL BAJO DEBE RESTAR RIESGO, NO SUMARLO).
127600 520-RIESGO-CALIDAD-ACTIVOS.
127700     MOVE 5.0 TO WKS-AQ-RISK
127800
127900     IF WKS-ST-ACTUAL (5) > 3.00
128000        COMPUTE WKS-AQ-RISK = WKS-AQ-RISK + 2.0
128100     ELSE
128200        IF WKS-ST-ACTUAL (5) > 2.00
128300           COMPUTE WKS-AQ-RISK = WKS-AQ-RISK + 1.0
128400        ELSE
128500           IF WKS-ST-ACTUAL (5) < 1.00
128600              COMPUTE WKS-AQ-RISK = WKS-AQ-RISK - 1.0
128700           END-IF
128800        END-IF
128900     END-IF
129000
129100     IF WKS-ST-ACTUAL (7) < 60.00
129200        COMPUTE WKS-AQ-RISK = WKS-AQ-RISK + 1.5
129300     ELSE
129400        IF WKS-ST-ACTUAL (7) > 100.00
129500           COMPUTE WKS-AQ-RISK = WKS-AQ-RISK - 0.5
129600        END-IF
129700     END-IF
129800
129900     IF WKS-ST-ACTUAL (6) > 1.50
130000        COMPUTE WKS-AQ-RISK = WKS-AQ-RISK + 1.0
130100     ELSE
130200        IF WKS-ST-ACTUAL (6) < 0.50
130300           COMPUTE WKS-AQ-RISK = WKS-AQ-RISK - 0.5
130400        END-IF
130500     END-IF
130600
130700     IF WKS-ST-ACTUAL (8) > 5.00
130800        COMPUTE WKS-AQ-RISK = WKS-AQ-RISK + 1.0
130900     ELSE
131000        IF WKS-ST-ACTUAL (8) < 3.00
131100           COMPUTE WKS-AQ-RISK = WKS-AQ-RISK - 0.5
131200        END-IF
131300     END-IF
131400
131500     IF WKS-AQ-RISK < 1
131600        MOVE 1 TO WKS-AQ-RISK
131700     END-IF
131800     IF WKS-AQ-RISK > 10
131900        MOVE 10 TO WKS-AQ-RISK
132000     END-IF
132100
132200     PERFORM 525-BANDERAS-TENDENCIA-ACTIVOS
132300         THRU 525-BANDERAS-TENDENCIA-ACTIVOS-EXIT.
132400 520-RIESGO-CALIDAD-ACTIVOS-EXIT.
132500     EXIT.
132600
132700*--> 20260226 M.QUEZADA RQ-01701: BANDERAS A ESCALA REAL -- TENDENCIA
132800*    NPL Y PROVISIONES SOBRE 5 ANOS (ULTIMO MENOS PRIMERO), COBERTURA
132900*    SOBRE EL NIVEL MAS RECIENTE.
133000 525-BANDERAS-TENDENCIA-ACTIVOS.
133100     IF WKS-ST-DELTA-TOTAL (5) > 0.50
133200        MOVE 'RED'    TO WKS-BA-NPL-COLOR
133300        MOVE 'Rising NPL trend'
133400                      TO WKS-BA-NPL-TEXTO
133500     ELSE
133600        IF WKS-ST-DELTA-TOTAL (5) < -0.20
133700           MOVE 'GREEN'  TO WKS-BA-NPL-COLOR
133800           MOVE 'Improving NPL trend'
133900                         TO WKS-BA-NPL-TEXTO
134000        ELSE
134100           MOVE 'YELLOW' TO WKS-BA-NPL-COLOR
134200           MOVE 'Stable NPL levels'
134300                         TO WKS-BA-NPL-TEXTO
134400        END-IF
134500     END-IF
134600
134700     IF WKS-ST-ACTUAL (7) < 80.00
134800        MOVE 'RED'    TO WKS-BA-COB-COLOR
134900        MOVE 'Low coverage ratio'
135000                      TO WKS-BA-COB-TEXTO
135100     ELSE
135200        IF WKS-ST-ACTUAL (7) > 100.00
135300           MOVE 'GREEN'  TO WKS-BA-COB-COLOR
135400           MOVE 'Strong coverage ratio'
135500                         TO WKS-BA-COB-TEXTO
135600        ELSE
135700           MOVE 'YELLOW' TO WKS-BA-COB-COLOR
135800           MOVE 'Adequate coverage'
135900                         TO WKS-BA-COB-TEXTO
136000        END-IF
136100     END-IF
136200
136300     IF WKS-ST-DELTA-TOTAL (6) > 0.30
136400        MOVE 'RED'    TO WKS-BA-PROV-COLOR
136500        MOVE 'Rising provisions'
136600                      TO WKS-BA-PROV-TEXTO
136700     ELSE
136800        IF WKS-ST-DELTA-TOTAL (6) < -0.10
136900           MOVE 'GREEN'  TO WKS-BA-PROV-COLOR
137000           MOVE 'Declining provisions'
137100                         TO WKS-BA-PROV-TEXTO
137200        ELSE
137300           MOVE 'YELLOW' TO WKS-BA-PROV-COLOR
137400           MOVE 'Stable provisions'
137500                         TO WKS-BA-PROV-TEXTO
137600        END-IF
137700     END-IF.
137800 525-BANDERAS-TENDENCIA-ACTIVOS-EXIT.
137900     EXIT.
138000******************************************************************
138100*           A N A L I T I C A   D E   L I Q U I D E Z   (530)    *
138200******************************************************************
138300*--> 20210203 D.RAMIREZ RQ-01688: CUATRO ESCENARIOS DE ESTRES,
138400*    CALIFICACION DE RIESGO, BANDERAS POR FACTOR, DIVERSIFICACION
138500*    DE FONDEO, COMPOSICION DE COLCHON Y PLAZO DE SUPERVIVENCIA.
138600 530-ANALITICA-LIQUIDEZ.
138700     PERFORM 531-ESCENARIOS-ESTRES
138800         THRU 531-ESCENARIOS-ESTRES-EXIT
138900         VARYING IX-ESC FROM 1 BY 1 UNTIL IX-ESC > 4
139000     PERFORM 532-RIESGO-LIQUIDEZ
139100         THRU 532-RIESGO-LIQUIDEZ-EXIT
139200     PERFORM 533-FACTORES-RIESGO-LIQUIDEZ
139300         THRU 533-FACTORES-RIESGO-LIQUIDEZ-EXIT
139400     PERFORM 534-DIVERSIFICACION-FONDEO
139500         THRU 534-DIVERSIFICACION-FONDEO-EXIT
139600     PERFORM 535-COMPOSICION-COLCHON
139700         THRU 535-COMPOSICION-COLCHON-EXIT
139800     PERFORM 536-PLAZO-SUPERVIVENCIA
139900         THRU 536-PLAZO-SUPERVIVENCIA-EXIT.
140000 530-ANALITICA-LIQUIDEZ-EXIT.
140100     EXIT.
140200
140300 531-ESCENARIOS-ESTRES.
140400     MOVE ESC-NOMBRE (IX-ESC)     TO WKS-EE-NOMBRE (IX-ESC)
140500     MOVE ESC-FACT-LCR (IX-ESC)   TO WKS-EE-FACT-LCR (IX-ESC)
140600     MOVE ESC-FACT-NSFR (IX-ESC)  TO WKS-EE-FACT-NSFR (IX-ESC)
140700     COMPUTE WKS-EE-LCR-STRESS (IX-ESC) ROUNDED =
140800             WKS-ST-ACTUAL (14) * ESC-FACT-LCR (IX-ESC)
140900     COMPUTE WKS-EE-NSFR-STRESS (IX-ESC) ROUNDED =
141000             WKS-ST-ACTUAL (15) * ESC-FACT-NSFR (IX-ESC)
141100     IF WKS-EE-LCR-STRESS (IX-ESC) >= 100.00 AND
141200        WKS-EE-NSFR-STRESS (IX-ESC) >= 100.00
141300        MOVE 'PASS'   TO WKS-EE-ESTADO (IX-ESC)
141400     ELSE
141500        MOVE 'FAIL'   TO WKS-EE-ESTADO (IX-ESC)
141600     END-IF.
141700 531-ESCENARIOS-ESTRES-EXIT.
141800     EXIT.
141900
142000*--> 20260226 M.QUEZADA RQ-01701: UMBRALES A ESCALA REAL DEL DATO Y
142100*    DESVIACION DE LCR CON EL SENTIDO CORRECTO (SUMA RIESGO, NO
142200*    LO RESTA -- MAYOR VOLATILIDAD ES MAS RIESGO, NO MENOS).
142300 532-RIESGO-LIQUIDEZ.
142400     MOVE 5.0 TO WKS-LIQ-RISK
142500
142600     IF WKS-ST-ACTUAL (14) < 100.00
142700        COMPUTE WKS-LIQ-RISK = WKS-LIQ-RISK + 3.0
142800     ELSE
142900        IF WKS-ST-ACTUAL (14) < 110.00
143000           COMPUTE WKS-LIQ-RISK = WKS-LIQ-RISK + 1.0
143100        ELSE
143200           IF WKS-ST-ACTUAL (14) > 130.00
143300              COMPUTE WKS-LIQ-RISK = WKS-LIQ-RISK - 1.0
143400           END-IF
143500        END-IF
143600     END-IF
143700
143800     IF WKS-ST-ACTUAL (15) < 100.00
143900        COMPUTE WKS-LIQ-RISK = WKS-LIQ-RISK + 2.0
144000     ELSE
144100        IF WKS-ST-ACTUAL (15) < 105.00
144200           COMPUTE WKS-LIQ-RISK = WKS-LIQ-RISK + 0.5
144300        ELSE
144400           IF WKS-ST-ACTUAL (15) > 120.00
144500              COMPUTE WKS-LIQ-RISK = WKS-LIQ-RISK - 0.5
144600           END-IF
144700        END-IF
144800     END-IF
144900
145000     IF WKS-ST-ACTUAL (16) > 95.00
145100        COMPUTE WKS-LIQ-RISK = WKS-LIQ-RISK + 1.5
145200     ELSE
145300        IF WKS-ST-ACTUAL (16) > 90.00
145400           COMPUTE WKS-LIQ-RISK = WKS-LIQ-RISK + 0.5
145500        ELSE
145600           IF WKS-ST-ACTUAL (16) < 80.00
145700              COMPUTE WKS-LIQ-RISK = WKS-LIQ-RISK - 0.5
145800           END-IF
145900        END-IF
146000     END-IF
146100
146200     IF WKS-ST-DESVEST (14) > 10.00
146300        COMPUTE WKS-LIQ-RISK = WKS-LIQ-RISK + 0.5
146400     END-IF
146500
146600     IF WKS-LIQ-RISK < 1
146700        MOVE 1 TO WKS-LIQ-RISK
146800     END-IF
146900     IF WKS-LIQ-RISK > 10
147000        MOVE 10 TO WKS-LIQ-RISK
147100     END-IF.
147200 532-RIESGO-LIQUIDEZ-EXIT.
147300     EXIT.
147400
147500*--> 20260226 M.QUEZADA RQ-01701: TEXTO Y UMBRALES A ESCALA REAL.
147600*    LA BANDERA DE TENDENCIA DE LCR (WKS-FL-HAY-TREND) SOLO SE
147700*    ENCIENDE CUANDO LA TENDENCIA DE 5 ANOS ES FRANCAMENTE POSITIVA
147800*    O NEGATIVA -- SI ESTA ENTRE -10 Y +10 NO SE IMPRIME RENGLON.
147900 533-FACTORES-RIESGO-LIQUIDEZ.
148000     IF WKS-ST-ACTUAL (14) < 100.00
148100        MOVE 'HIGH'   TO WKS-FL-LCR-NIVEL
148200        MOVE 'LCR below regulatory minimum'
148300                      TO WKS-FL-LCR-TEXTO
148400     ELSE
148500        IF WKS-ST-ACTUAL (14) > 120.00
148600           MOVE 'LOW'    TO WKS-FL-LCR-NIVEL
148700           MOVE 'Strong LCR buffer above minimum'
148800                         TO WKS-FL-LCR-TEXTO
148900        ELSE
149000           MOVE 'MEDIUM' TO WKS-FL-LCR-NIVEL
149100           MOVE 'LCR meets but close to minimum'
149200                         TO WKS-FL-LCR-TEXTO
149300        END-IF
149400     END-IF
149500
149600     IF WKS-ST-ACTUAL (15) < 100.00
149700        MOVE 'HIGH'   TO WKS-FL-NSFR-NIVEL
149800        MOVE 'NSFR below regulatory minimum'
149900                      TO WKS-FL-NSFR-TEXTO
150000     ELSE
150100        IF WKS-ST-ACTUAL (15) > 110.00
150200           MOVE 'LOW'    TO WKS-FL-NSFR-NIVEL
150300           MOVE 'Strong NSFR buffer'
150400                         TO WKS-FL-NSFR-TEXTO
150500        ELSE
150600           MOVE 'MEDIUM' TO WKS-FL-NSFR-NIVEL
150700           MOVE 'NSFR adequate but limited buffer'
150800                         TO WKS-FL-NSFR-TEXTO
150900        END-IF
151000     END-IF
151100
151200     IF WKS-ST-ACTUAL (16) > 90.00
151300        MOVE 'HIGH'   TO WKS-FL-LTD-NIVEL
151400        MOVE 'High loan-to-deposit ratio'
151500                      TO WKS-FL-LTD-TEXTO
151600     ELSE
151700        IF WKS-ST-ACTUAL (16) < 80.00
151800           MOVE 'LOW'    TO WKS-FL-LTD-NIVEL
151900           MOVE 'Conservative lending relative to deposits'
152000                         TO WKS-FL-LTD-TEXTO
152100        ELSE
152200           MOVE 'MEDIUM' TO WKS-FL-LTD-NIVEL
152300           MOVE 'Moderate loan-to-deposit ratio'
152400                         TO WKS-FL-LTD-TEXTO
152500        END-IF
152600     END-IF
152700
152800     IF WKS-ST-ACTUAL (17) < 5.00
152900        MOVE 'HIGH'   TO WKS-FL-CASH-NIVEL
153000        MOVE 'Low cash reserves'
153100                      TO WKS-FL-CASH-TEXTO
153200     ELSE
153300        IF WKS-ST-ACTUAL (17) > 10.00
153400           MOVE 'LOW'    TO WKS-FL-CASH-NIVEL
153500           MOVE 'Strong cash position'
153600                         TO WKS-FL-CASH-TEXTO
153700        ELSE
153800           MOVE 'MEDIUM' TO WKS-FL-CASH-NIVEL
153900           MOVE 'Adequate cash reserves'
154000                         TO WKS-FL-CASH-TEXTO
154100        END-IF
154200     END-IF
154300
154400     MOVE ZERO TO WKS-FL-HAY-TREND
154500     IF WKS-ST-DELTA-TOTAL (14) < -10.00
154600        MOVE 1 TO WKS-FL-HAY-TREND
154700        MOVE 'HIGH'   TO WKS-FL-TREND-NIVEL
154800        MOVE 'Declining LCR trend'
154900                      TO WKS-FL-TREND-TEXTO
155000     ELSE
155100        IF WKS-ST-DELTA-TOTAL (14) > 10.00
155200           MOVE 1 TO WKS-FL-HAY-TREND
155300           MOVE 'LOW'    TO WKS-FL-TREND-NIVEL
155400           MOVE 'Improving LCR trend'
155500                         TO WKS-FL-TREND-TEXTO
155600        END-IF
155700     END-IF.
155800 533-FACTORES-RIESGO-LIQUIDEZ-EXIT.
155900     EXIT.
156000
156100*--> 20260226 M.QUEZADA RQ-01701: UMBRALES DE LTD A ESCALA REAL Y
156200*    VEREDICTO LITERAL TOMADO DEL PUNTAJE RESULTANTE, NO DEL LTD.
156300 534-DIVERSIFICACION-FONDEO.
156400     EVALUATE TRUE
156500        WHEN WKS-ST-ACTUAL (16) < 75.00
156600             MOVE 9.0 TO WKS-FONDEO-SCORE
156700        WHEN WKS-ST-ACTUAL (16) < 85.00
156800             MOVE 7.0 TO WKS-FONDEO-SCORE
156900        WHEN WKS-ST-ACTUAL (16) < 95.00
157000             MOVE 5.0 TO WKS-FONDEO-SCORE
157100        WHEN OTHER
157200             MOVE 3.0 TO WKS-FONDEO-SCORE
157300     END-EVALUATE
157400
157500     IF WKS-FONDEO-SCORE >= 8.0
157600        MOVE 'Well diversified funding base'   TO WKS-FONDEO-TEXTO
157700     ELSE
157800        IF WKS-FONDEO-SCORE >= 6.0
157900           MOVE 'Moderately diversified funding' TO WKS-FONDEO-TEXTO
158000        ELSE
158100           MOVE 'Concentrated funding sources'   TO WKS-FONDEO-TEXTO
158200        END-IF
158300     END-IF.
158400 534-DIVERSIFICACION-FONDEO-EXIT.
158500     EXIT.
158600
158700*--> COMPOSICION ILUSTRATIVA DEL COLCHON DE ACTIVOS LIQUIDOS DE
158800*    ALTA CALIDAD, EXPRESADA COMO PORCENTAJE FIJO DEL COLCHON
158900*    TOTAL (CAJA/GOBIERNO/CORPORATIVO/CUBIERTOS/OTROS).
159000 535-COMPOSICION-COLCHON.
159100     MOVE 30.00 TO WKS-COL-CAJA
159200     MOVE 25.00 TO WKS-COL-GOBIERNO
159300     MOVE 20.00 TO WKS-COL-CORP
159400     MOVE 15.00 TO WKS-COL-CUBIERTOS
159500     MOVE 10.00 TO WKS-COL-OTROS.
159600 535-COMPOSICION-COLCHON-EXIT.
159700     EXIT.
159800
159900*--> 20260226 M.QUEZADA RQ-01701: EL PLAZO SE CALCULA POR ESCALON
160000*    SOBRE EL LCR (NO CON UNA FORMULA LINEAL CONTINUA), MAS EL
160100*    AJUSTE DE RAZON DE EFECTIVO. TRUNCADO POR LA PIC S9(3) SIN
160200*    DECIMALES, TOPES 7-180 DIAS. EL ESTADO SE EVALUA SOBRE EL
160300*    PLAZO YA TOPADO, CON LA NOMENCLATURA DEL REPORTE (STRONG /
160400*    ADEQUATE / LIMITED).
160500 536-PLAZO-SUPERVIVENCIA.
160600     IF WKS-ST-ACTUAL (14) > 130.00
160700        MOVE 60 TO WKS-LQ-AJUSTE-LCR
160800     ELSE
160900        IF WKS-ST-ACTUAL (14) > 110.00
161000           MOVE 30 TO WKS-LQ-AJUSTE-LCR
161100        ELSE
161200           IF WKS-ST-ACTUAL (14) > 100.00
161300              MOVE ZERO TO WKS-LQ-AJUSTE-LCR
161400           ELSE
161500              MOVE -30 TO WKS-LQ-AJUSTE-LCR
161600           END-IF
161700        END-IF
161800     END-IF
161900
162000     COMPUTE WKS-PLAZO-SUPERV =
162100             30 + WKS-LQ-AJUSTE-LCR +
162200             ((WKS-ST-ACTUAL (17) - 8.00) * 5)
162300     IF WKS-PLAZO-SUPERV < 7
162400        MOVE 7 TO WKS-PLAZO-SUPERV
162500     END-IF
162600     IF WKS-PLAZO-SUPERV > 180
162700        MOVE 180 TO WKS-PLAZO-SUPERV
162800     END-IF
162900     EVALUATE TRUE
163000        WHEN WKS-PLAZO-SUPERV > 90
163100             MOVE 'STRONG'   TO WKS-PLAZO-ESTADO
163200        WHEN WKS-PLAZO-SUPERV > 30
163300             MOVE 'ADEQUATE' TO WKS-PLAZO-ESTADO
163400        WHEN OTHER
163500             MOVE 'LIMITED'  TO WKS-PLAZO-ESTADO
163600     END-EVALUATE.
163700 536-PLAZO-SUPERVIVENCIA-EXIT.
163800     EXIT.
163900******************************************************************
164000*        A N A L I T I C A   D E   R E N T A B I L I D A D       *
164100*                            (540)                                *
164200******************************************************************
164300 540-ANALITICA-RENTABILIDAD.
164400     PERFORM 541-CALIFICACION-ALTERNA
164500         THRU 541-CALIFICACION-ALTERNA-EXIT
164600     PERFORM 542-CALIFICACION-EFICIENCIA
164700         THRU 542-CALIFICACION-EFICIENCIA-EXIT.
164800 540-ANALITICA-RENTABILIDAD-EXIT.
164900     EXIT.
165000
165100*--> 20260226 M.QUEZADA RQ-01701: FORMULAS A ESCALA REAL DEL DATO,
165200*    CON EL PISO DE 1.0 PUNTO EN EL TRAMO INFERIOR DE CADA
165300*    INDICADOR (ANTES SE DEJABA CAER POR DEBAJO DE 1.0).
165400*    PESOS Y FORMULAS DE DOS TRAMOS PROPIOS DE ESTE MODULO,
165500*    DISTINTOS DE LOS DEL MOTOR DE CALIFICACION PRINCIPAL (400).
165600 541-CALIFICACION-ALTERNA.
165700     IF WKS-ST-ACTUAL (9) >= 1.20
165800        MOVE 10.0 TO WKS-RA-ROA-PTS
165900     ELSE
166000        IF WKS-ST-ACTUAL (9) >= 0.80
166100           COMPUTE WKS-RA-ROA-PTS ROUNDED =
166200              5 + (5 * (WKS-ST-ACTUAL (9) - 0.80) / 0.40)
166300        ELSE
166400           COMPUTE WKS-RA-ROA-PTS ROUNDED =
166500              (5 * WKS-ST-ACTUAL (9) / 0.80)
166600           IF WKS-RA-ROA-PTS < 1
166700              MOVE 1 TO WKS-RA-ROA-PTS
166800           END-IF
166900        END-IF
167000     END-IF
167100
167200     IF WKS-ST-ACTUAL (10) >= 12.00
167300        MOVE 10.0 TO WKS-RA-ROE-PTS
167400     ELSE
167500        IF WKS-ST-ACTUAL (10) >= 8.00
167600           COMPUTE WKS-RA-ROE-PTS ROUNDED =
167700              5 + (5 * (WKS-ST-ACTUAL (10) - 8.00) / 4.00)
167800        ELSE
167900           COMPUTE WKS-RA-ROE-PTS ROUNDED =
168000              (5 * WKS-ST-ACTUAL (10) / 8.00)
168100           IF WKS-RA-ROE-PTS < 1
168200              MOVE 1 TO WKS-RA-ROE-PTS
168300           END-IF
168400        END-IF
168500     END-IF
168600
168700     IF WKS-ST-ACTUAL (11) >= 3.50
168800        MOVE 10.0 TO WKS-RA-NIM-PTS
168900     ELSE
169000        IF WKS-ST-ACTUAL (11) >= 2.50
169100           COMPUTE WKS-RA-NIM-PTS ROUNDED =
169200              5 + (5 * (WKS-ST-ACTUAL (11) - 2.50) / 1.00)
169300        ELSE
169400           COMPUTE WKS-RA-NIM-PTS ROUNDED =
169500              (5 * WKS-ST-ACTUAL (11) / 2.50)
169600           IF WKS-RA-NIM-PTS < 1
169700              MOVE 1 TO WKS-RA-NIM-PTS
169800           END-IF
169900        END-IF
170000     END-IF
170100
170200     IF WKS-ST-ACTUAL (13) >= 8.00
170300        MOVE 10.0 TO WKS-RA-EPS-PTS
170400     ELSE
170500        IF WKS-ST-ACTUAL (13) >= 5.00
170600           COMPUTE WKS-RA-EPS-PTS ROUNDED =
170700              5 + (5 * (WKS-ST-ACTUAL (13) - 5.00) / 3.00)
170800        ELSE
170900           COMPUTE WKS-RA-EPS-PTS ROUNDED =
171000              (5 * WKS-ST-ACTUAL (13) / 5.00)
171100           IF WKS-RA-EPS-PTS < 1
171200              MOVE 1 TO WKS-RA-EPS-PTS
171300           END-IF
171400        END-IF
171500     END-IF
171600
171700     COMPUTE WKS-ALT-PROF-SCORE ROUNDED =
171800             (WKS-RA-ROA-PTS * 0.30) + (WKS-RA-ROE-PTS * 0.30) +
171900             (WKS-RA-NIM-PTS * 0.25) + (WKS-RA-EPS-PTS * 0.15)
172000     IF WKS-ALT-PROF-SCORE < 1
172100        MOVE 1 TO WKS-ALT-PROF-SCORE
172200     END-IF
172300     IF WKS-ALT-PROF-SCORE > 10
172400        MOVE 10 TO WKS-ALT-PROF-SCORE
172500     END-IF.
172600 541-CALIFICACION-ALTERNA-EXIT.
172700     EXIT.
172800
172900*--> 20260226 M.QUEZADA RQ-01701: CINCO TRAMOS DE INTERPOLACION
173000*    LINEAL SOBRE EL INDICE COSTO-A-INGRESO A ESCALA REAL (MENOR
173100*    ES MEJOR) -- ANTES ERAN ESCALONES FIJOS SOBRE UN DATO x100.
173200 542-CALIFICACION-EFICIENCIA.
173300     EVALUATE TRUE
173400        WHEN WKS-ST-ACTUAL (12) <= 50.00
173500             MOVE 10.0 TO WKS-EFIC-C
173600        WHEN WKS-ST-ACTUAL (12) <= 60.00
173700             COMPUTE WKS-EFIC-C ROUNDED =
173800                8 + (2 * (60.00 - WKS-ST-ACTUAL (12)) / 10.00)
173900        WHEN WKS-ST-ACTUAL (12) <= 70.00
174000             COMPUTE WKS-EFIC-C ROUNDED =
174100                5 + (3 * (70.00 - WKS-ST-ACTUAL (12)) / 10.00)
174200        WHEN WKS-ST-ACTUAL (12) <= 80.00
174300             COMPUTE WKS-EFIC-C ROUNDED =
174400                2 + (3 * (80.00 - WKS-ST-ACTUAL (12)) / 10.00)
174500        WHEN WKS-ST-ACTUAL (12) < 90.00
174600             COMPUTE WKS-EFIC-C ROUNDED =
174700                2 * (90.00 - WKS-ST-ACTUAL (12)) / 10.00
174800             IF WKS-EFIC-C < 1
174900                MOVE 1 TO WKS-EFIC-C
175000             END-IF
175100        WHEN OTHER
175200             MOVE 1.0 TO WKS-EFIC-C
175300     END-EVALUATE.
175400  542-CALIFICACION-EFICIENCIA-EXIT.
175500     EXIT.
175600******************************************************************
175700*        R E D A C T O R   D E   C O M E N T A R I O   (600)     *
175800******************************************************************
175900*--> 20150226 M.QUEZADA RQ-01169: COMENTARIO POR INDICADOR (600),
176000*    POR SECCION (610) Y GENERAL (620). SI NO HAY DOS ANOS DE
176100*    HISTORIA SE EMITE SOLO EL COMENTARIO DE RESPALDO (VER 200).
176200*--> WKS-MT-BANDA/WKS-CM-DESEMPENO SE LLENAN ANTES DE ESCRIBIR
176300*    CUALQUIER RENGLON -- PRT-MT-BANDA Y PRT-CM-TEXTO COMPARTEN
176400*    LA MISMA AREA FISICA (PRT-LINE-AREA) Y NO PUEDEN LEERSE UNA
176500*    VEZ QUE LA OTRA REDEFINICION YA FUE ESCRITA EN ELLA.
176600*--> 20260226 M.QUEZADA RQ-01701: LA BANDA DE DESEMPENO DEL RENGLON
176700*    DE DETALLE ES AHORA DE CUATRO NIVELES (EXCELLENT/GOOD/FAIR/
176800*    POOR) Y EL COMENTARIO LIBRE LLEVA EL CAMBIO PORCENTUAL Y LA
176900*    COMPARACION CONTRA BENCHMARK, AMBOS CONSCIENTES DE SI EL
177000*    INDICADOR ES DE "MAYOR ES MEJOR" O "MENOR ES MEJOR" SEGUN
177100*    EL ORDEN RELATIVO DE SUS PROPIOS UMBRALES BUENO/REGULAR
177200*    (RWA NO TIENE BENCHMARK -- BUENO = REGULAR = POBRE = CERO).
177300 600-COMENTARIO-METRICAS.
177400     MOVE CR-BM-BUENO   (WKS-IX-MET) TO WKS-PM-BUE
177500     MOVE CR-BM-REGULAR (WKS-IX-MET) TO WKS-PM-REG
177600     MOVE CR-BM-POBRE   (WKS-IX-MET) TO WKS-PM-POB
177700
177800     IF WKS-PM-BUE = WKS-PM-REG
177900        MOVE SPACES TO WKS-MT-BANDA
178000        MOVE 'within acceptable ranges' TO WKS-CM-DESEMPENO
178100     ELSE
178200        IF WKS-PM-BUE < WKS-PM-REG
178300           PERFORM 601-BANDA-INVERSA THRU 601-BANDA-INVERSA-EXIT
178400        ELSE
178500           PERFORM 602-BANDA-NORMAL THRU 602-BANDA-NORMAL-EXIT
178600        END-IF
178700     END-IF
178800
178900     IF WKS-ST-DELTA-INTER (WKS-IX-MET) > 0
179000        MOVE 'increased'      TO WKS-CM-PALABRA
179100     ELSE
179200        IF WKS-ST-DELTA-INTER (WKS-IX-MET) < 0
179300           MOVE 'decreased'      TO WKS-CM-PALABRA
179400        ELSE
179500           MOVE 'remained stable' TO WKS-CM-PALABRA
179600        END-IF
179700     END-IF
179800
179900     IF WKS-ST-ANTERIOR (WKS-IX-MET) = 0
180000        MOVE ZERO TO WKS-CM-CAMBIO-PCT
180100     ELSE
180200        COMPUTE WKS-CM-CAMBIO-PCT ROUNDED =
180300           (WKS-ST-DELTA-INTER (WKS-IX-MET) /
180400            WKS-ST-ANTERIOR (WKS-IX-MET)) * 100
180500     END-IF
180600     IF WKS-CM-CAMBIO-PCT < 0
180700        MULTIPLY WKS-CM-CAMBIO-PCT BY -1 GIVING WKS-CM-CAMBIO-PCT
180800     END-IF
180900     MOVE WKS-CM-CAMBIO-PCT        TO WKS-CM-PCT-EDIT
181000     MOVE WKS-ST-ACTUAL (WKS-IX-MET) TO WKS-CM-VALOR-EDIT
181100
181200     MOVE SPACES                       TO PRT-LINE-AREA
181300     MOVE NOM-MET (WKS-IX-MET)         TO PRT-MT-NOMBRE
181400     MOVE WKS-ST-ACTUAL   (WKS-IX-MET) TO PRT-MT-ACTUAL
181500     MOVE WKS-ST-ANTERIOR (WKS-IX-MET) TO PRT-MT-ANTERIOR
181600     MOVE WKS-ST-DELTA-INTER (WKS-IX-MET) TO PRT-MT-DELTA
181700     MOVE WKS-ST-MEDIA    (WKS-IX-MET) TO PRT-MT-MEDIA
181800     MOVE WKS-ST-DESVEST  (WKS-IX-MET) TO PRT-MT-DESVEST
181900     MOVE WKS-ST-MINIMO   (WKS-IX-MET) TO PRT-MT-MINIMO
182000     MOVE WKS-ST-MAXIMO   (WKS-IX-MET) TO PRT-MT-MAXIMO
182100     MOVE WKS-MT-BANDA                 TO PRT-MT-BANDA
182200     WRITE PRT-LINE-AREA FROM PRT-METRIC-LINE
182300
182400     MOVE SPACES TO PRT-LINE-AREA
182500     STRING WKS-ENT-NOMBRE DELIMITED BY '  '
182600            "'s " DELIMITED BY SIZE
182700            NOM-MET (WKS-IX-MET) DELIMITED BY '  '
182800            ' ' DELIMITED BY SIZE
182900            WKS-CM-PALABRA DELIMITED BY '  '
183000            ' by ' DELIMITED BY SIZE
183100            WKS-CM-PCT-EDIT DELIMITED BY SIZE
183200            '% year-over-year to ' DELIMITED BY SIZE
183300            WKS-CM-VALOR-EDIT DELIMITED BY SIZE
183400            UNI-MET (WKS-IX-MET) DELIMITED BY SPACE
183500            '. The current level is ' DELIMITED BY SIZE
183600            WKS-CM-DESEMPENO DELIMITED BY '  '
183700            '.' DELIMITED BY SIZE
183800            INTO PRT-CM-TEXTO
183900     WRITE PRT-LINE-AREA FROM PRT-COMENT-LINE.
184000 600-COMENTARIO-METRICAS-EXIT.
184100     EXIT.
184200
184300*--> INDICADOR DE "MENOR ES MEJOR" (NPL, PROVISIONES, CLASIFICACION,
184400*    COSTO-A-INGRESO, LTD) -- BUENO < REGULAR < POBRE.
184500 601-BANDA-INVERSA.
184600     EVALUATE TRUE
184700        WHEN WKS-ST-ACTUAL (WKS-IX-MET) <= WKS-PM-BUE
184800             MOVE 'EXCELLENT' TO WKS-MT-BANDA
184900        WHEN WKS-ST-ACTUAL (WKS-IX-MET) <= WKS-PM-REG
185000             MOVE 'GOOD'      TO WKS-MT-BANDA
185100        WHEN WKS-ST-ACTUAL (WKS-IX-MET) <= WKS-PM-POB
185200             MOVE 'FAIR'      TO WKS-MT-BANDA
185300        WHEN OTHER
185400             MOVE 'POOR'      TO WKS-MT-BANDA
185500     END-EVALUATE
185600     EVALUATE TRUE
185700        WHEN WKS-ST-ACTUAL (WKS-IX-MET) <= WKS-PM-BUE
185800             MOVE 'performing well above industry benchmarks'
185900                               TO WKS-CM-DESEMPENO
186000        WHEN WKS-ST-ACTUAL (WKS-IX-MET) <= WKS-PM-REG
186100             MOVE 'meeting industry standards'
186200                               TO WKS-CM-DESEMPENO
186300        WHEN OTHER
186400             MOVE 'above industry benchmarks and requires attention'
186500                               TO WKS-CM-DESEMPENO
186600     END-EVALUATE.
186700 601-BANDA-INVERSA-EXIT.
186800     EXIT.
186900
187000*--> INDICADOR DE "MAYOR ES MEJOR" (LA MAYORIA) -- BUENO > REGULAR
187100*    > POBRE.
187200 602-BANDA-NORMAL.
187300     EVALUATE TRUE
187400        WHEN WKS-ST-ACTUAL (WKS-IX-MET) >= WKS-PM-BUE
187500             MOVE 'EXCELLENT' TO WKS-MT-BANDA
187600        WHEN WKS-ST-ACTUAL (WKS-IX-MET) >= WKS-PM-REG
187700             MOVE 'GOOD'      TO WKS-MT-BANDA
187800        WHEN WKS-ST-ACTUAL (WKS-IX-MET) >= WKS-PM-POB
187900             MOVE 'FAIR'      TO WKS-MT-BANDA
188000        WHEN OTHER
188100             MOVE 'POOR'      TO WKS-MT-BANDA
188200     END-EVALUATE
188300     EVALUATE TRUE
188400        WHEN WKS-ST-ACTUAL (WKS-IX-MET) >= WKS-PM-BUE
188500             MOVE 'performing well above industry benchmarks'
188600                               TO WKS-CM-DESEMPENO
188700        WHEN WKS-ST-ACTUAL (WKS-IX-MET) >= WKS-PM-REG
188800             MOVE 'meeting industry standards'
188900                               TO WKS-CM-DESEMPENO
189000        WHEN OTHER
189100             MOVE 'below industry benchmarks and requires attention'
189200                               TO WKS-CM-DESEMPENO
189300     END-EVALUATE.
189400 602-BANDA-NORMAL-EXIT.
189500     EXIT.
189600
189700*--> 20260226 M.QUEZADA RQ-01701: METODO DE CONTEO (WKS-CM-MEJORAN/
189800*    WKS-CM-EMPEORAN) SOBRE LOS INDICADORES MIEMBROS DE CADA
189900*    SECCION, NO LA PENDIENTE DE REGRESION. EL RESULTADO SE GUARDA
190000*    EN WKS-TABLA-COMENT-SECCION; LA IMPRESION LA HACE 716B DESDE
190100*    LA CADENA DE 710, EN SU LUGAR DENTRO DEL REPORTE.
190200 610-COMENTARIO-SECCIONES.
190300     MOVE 'Capitalization' TO WKS-SEC-TXT (1)
190400     MOVE ZERO TO WKS-CM-MEJORAN
190500     MOVE ZERO TO WKS-CM-EMPEORAN
190600     PERFORM 603-CUENTA-TENDENCIA THRU 603-CUENTA-TENDENCIA-EXIT
190700         VARYING WKS-IX-MET FROM 1 BY 1 UNTIL WKS-IX-MET > 3
190800     MOVE 1 TO WKS-IX-SEC
190900     PERFORM 611-ARMA-COMENT-SECCION
191000         THRU 611-ARMA-COMENT-SECCION-EXIT
191100
191200     MOVE 'Asset Quality' TO WKS-SEC-TXT (2)
191300     MOVE ZERO TO WKS-CM-MEJORAN
191400     MOVE ZERO TO WKS-CM-EMPEORAN
191500     PERFORM 603-CUENTA-TENDENCIA THRU 603-CUENTA-TENDENCIA-EXIT
191600         VARYING WKS-IX-MET FROM 5 BY 1 UNTIL WKS-IX-MET > 8
191700     MOVE 2 TO WKS-IX-SEC
191800     PERFORM 611-ARMA-COMENT-SECCION
191900         THRU 611-ARMA-COMENT-SECCION-EXIT
192000
192100     MOVE 'Profitability' TO WKS-SEC-TXT (3)
192200     MOVE ZERO TO WKS-CM-MEJORAN
192300     MOVE ZERO TO WKS-CM-EMPEORAN
192400     PERFORM 603-CUENTA-TENDENCIA THRU 603-CUENTA-TENDENCIA-EXIT
192500         VARYING WKS-IX-MET FROM 9 BY 1 UNTIL WKS-IX-MET > 13
192600     MOVE 3 TO WKS-IX-SEC
192700     PERFORM 611-ARMA-COMENT-SECCION
192800         THRU 611-ARMA-COMENT-SECCION-EXIT
192900
193000     MOVE 'Liquidity' TO WKS-SEC-TXT (4)
193100     MOVE ZERO TO WKS-CM-MEJORAN
193200     MOVE ZERO TO WKS-CM-EMPEORAN
193300     PERFORM 603-CUENTA-TENDENCIA THRU 603-CUENTA-TENDENCIA-EXIT
193400         VARYING WKS-IX-MET FROM 14 BY 1 UNTIL WKS-IX-MET > 17
193500     MOVE 4 TO WKS-IX-SEC
193600     PERFORM 611-ARMA-COMENT-SECCION
193700         THRU 611-ARMA-COMENT-SECCION-EXIT.
193800 610-COMENTARIO-SECCIONES-EXIT.
193900     EXIT.
194000
194100*--> CUENTA, POR CADA INDICADOR MIEMBRO, SI EL VALOR ACTUAL MEJORO
194200*    O EMPEORO RESPECTO AL ANTERIOR (NO SE JUZGA MAGNITUD -- SOLO
194300*    SI SUBIO O BAJO -- TAL COMO LO PIDE LA REGLA DE CONTEO).
194400 603-CUENTA-TENDENCIA.
194500     IF WKS-ST-DELTA-INTER (WKS-IX-MET) > 0
194600        ADD 1 TO WKS-CM-MEJORAN
194700     ELSE
194800        IF WKS-ST-DELTA-INTER (WKS-IX-MET) < 0
194900           ADD 1 TO WKS-CM-EMPEORAN
195000        END-IF
195100     END-IF.
195200 603-CUENTA-TENDENCIA-EXIT.
195300     EXIT.
195400
195500*--> GUARDA LA TENDENCIA DE LA SECCION ACTUAL (WKS-IX-SEC) EN LA
195600*    TABLA PARA SU IMPRESION POSTERIOR.
195700 611-ARMA-COMENT-SECCION.
195800     IF WKS-CM-MEJORAN > WKS-CM-EMPEORAN
195900        MOVE 'showing overall improvement' TO WKS-SEC-TEND (WKS-IX-SEC)
196000     ELSE
196100        IF WKS-CM-EMPEORAN > WKS-CM-MEJORAN
196200           MOVE 'showing some areas of concern'
196300                                   TO WKS-SEC-TEND (WKS-IX-SEC)
196400        ELSE
196500           MOVE 'remaining relatively stable'
196600                                   TO WKS-SEC-TEND (WKS-IX-SEC)
196700        END-IF
196800     END-IF.
196900 611-ARMA-COMENT-SECCION-EXIT.
197000     EXIT.
197100
197200*--> COMENTARIO GENERAL -- EVALUACION FINAL Y BANDERA DE
197300*    CUMPLIMIENTO REGULATORIO (LCR Y NSFR, 100% DE MINIMO).
197400*--> 20260226 M.QUEZADA RQ-01701: LA BANDERA DE CUMPLIMIENTO SOLO
197500*    CONSIDERA LCR Y NSFR (EL CAR SE EXCLUYE) CONTRA EL PISO PLANO
197600*    DE 100, NO CONTRA EL UMBRAL POBRE DE CRTHRSH.
197700 620-COMENTARIO-GENERAL.
197800     EVALUATE TRUE
197900        WHEN WKS-OVERALL-SCORE >= 8.0
198000             MOVE 'demonstrates strong financial health'
198100                  TO WKS-CM-EVAL-TXT
198200             MOVE 'presents low credit risk' TO WKS-CM-RECOM-TXT
198300        WHEN WKS-OVERALL-SCORE >= 6.5
198400             MOVE 'shows solid financial performance'
198500                  TO WKS-CM-EVAL-TXT
198600             MOVE 'represents moderate credit risk'
198700                  TO WKS-CM-RECOM-TXT
198800        WHEN WKS-OVERALL-SCORE >= 5.0
198900             MOVE 'exhibits mixed financial indicators'
199000                  TO WKS-CM-EVAL-TXT
199100             MOVE 'requires careful monitoring' TO WKS-CM-RECOM-TXT
199200        WHEN OTHER
199300             MOVE 'shows areas of financial concern'
199400                  TO WKS-CM-EVAL-TXT
199500             MOVE 'presents elevated credit risk'
199600                  TO WKS-CM-RECOM-TXT
199700     END-EVALUATE
199800
199900     MOVE WKS-OVERALL-SCORE TO WKS-CM-SCORE-EDIT
200000
200100     COMPUTE WKS-CM-LCR-BUFFER  = WKS-ST-ACTUAL (14) - 100.00
200200     COMPUTE WKS-CM-NSFR-BUFFER = WKS-ST-ACTUAL (15) - 100.00
200300     IF WKS-ST-ACTUAL (14) >= 100.00
200400        MOVE 'COMPLIANT'     TO WKS-CM-LCR-FLAG
200500     ELSE
200600        MOVE 'NON-COMPLIANT' TO WKS-CM-LCR-FLAG
200700     END-IF
200800     IF WKS-ST-ACTUAL (15) >= 100.00
200900        MOVE 'COMPLIANT'     TO WKS-CM-NSFR-FLAG
201000     ELSE
201100        MOVE 'NON-COMPLIANT' TO WKS-CM-NSFR-FLAG
201200     END-IF.
201300 620-COMENTARIO-GENERAL-EXIT.
201400     EXIT.
201500******************************************************************
201600*      E S C R I T U R A   D E L   R E S U M E N   (700)         *
201700******************************************************************
201800 700-ESCRIBE-RESUMEN.
201900     MOVE SPACES               TO SCORE-SUMMARY-RECORD
202000     MOVE WKS-ENT-ID            TO SS-INST-ID
202100     MOVE WKS-ENT-NOMBRE        TO SS-INST-NAME
202200     MOVE WKS-CAP-SCORE         TO SS-CAP-SCORE
202300     MOVE WKS-AQ-SCORE          TO SS-AQ-SCORE
202400     MOVE WKS-PROF-SCORE        TO SS-PROF-SCORE
202500     MOVE WKS-LIQ-SCORE         TO SS-LIQ-SCORE
202600     MOVE WKS-OVERALL-SCORE     TO SS-OVERALL-SCORE
202700     MOVE WKS-RATING            TO SS-RATING
202800     MOVE WKS-MGMT-SCORE        TO SS-MGMT-SCORE
202900     MOVE WKS-AQ-RISK           TO SS-AQ-RISK
203000     MOVE WKS-LIQ-RISK          TO SS-LIQ-RISK
203100     WRITE SCORE-SUMMARY-RECORD.
203200 700-ESCRIBE-RESUMEN-EXIT.
203300     EXIT.
203400
203500******************************************************************
203600*    I M P R E S I O N   D E L   R E P O R T E   (710-718)       *
203700******************************************************************
203800*--> 20260226 M.QUEZADA RQ-01701: SE AGREGAN 715B (BANDERAS DE
203900*    TENDENCIA DE CALIDAD DE ACTIVOS), 716C (FACTORES DE LIQUIDEZ
204000*    LTD/EFECTIVO/TENDENCIA DE LCR) Y 716D (COMENTARIO POR
204100*    SECCION) A LA CADENA DE IMPRESION -- CALCULADOS DESDE HACE
204200*    TIEMPO PERO NUNCA IMPRESOS.
204300 710-IMPRIME-INSTITUCION.
204400     PERFORM 712-IMPRIME-ENCABEZADO
204500         THRU 712-IMPRIME-ENCABEZADO-EXIT
204600     PERFORM 713-IMPRIME-CALIFICACIONES
204700         THRU 713-IMPRIME-CALIFICACIONES-EXIT
204800     PERFORM 714-IMPRIME-METRICAS
204900         THRU 714-IMPRIME-METRICAS-EXIT
205000         VARYING WKS-IX-MET FROM 1 BY 1 UNTIL WKS-IX-MET > 17
205100     PERFORM 715-IMPRIME-MATRIZ-RIESGO
205200         THRU 715-IMPRIME-MATRIZ-RIESGO-EXIT
205300         VARYING WKS-IX-MR FROM 1 BY 1 UNTIL WKS-IX-MR > 5
205400     PERFORM 715B-IMPRIME-BANDERAS-ACTIVOS
205500         THRU 715B-IMPRIME-BANDERAS-ACTIVOS-EXIT
205600     PERFORM 716-IMPRIME-LIQUIDEZ
205700         THRU 716-IMPRIME-LIQUIDEZ-EXIT
205800     PERFORM 716C-IMPRIME-FACTORES-LIQUIDEZ
205900         THRU 716C-IMPRIME-FACTORES-LIQUIDEZ-EXIT
206000     PERFORM 717-IMPRIME-ESCENARIOS
206100         THRU 717-IMPRIME-ESCENARIOS-EXIT
206200         VARYING IX-ESC FROM 1 BY 1 UNTIL IX-ESC > 4
206300     PERFORM 716D-IMPRIME-COMENT-SECCIONES
206400         THRU 716D-IMPRIME-COMENT-SECCIONES-EXIT
206500         VARYING WKS-IX-SEC FROM 1 BY 1 UNTIL WKS-IX-SEC > 4
206600     PERFORM 718-IMPRIME-COMENTARIO-GENERAL
206700         THRU 718-IMPRIME-COMENTARIO-GENERAL-EXIT.
206800 710-IMPRIME-INSTITUCION-EXIT.
206900     EXIT.
207000
207100 712-IMPRIME-ENCABEZADO.
207200     MOVE SPACES              TO PRT-LINE-AREA
207300     MOVE WKS-ENT-ID           TO PRT-HDR-ID
207400     MOVE WKS-ENT-NOMBRE       TO PRT-HDR-NOMBRE
207500     IF WKS-ENT-TIPO = 'B'
207600        MOVE 'BANK'            TO PRT-HDR-TIPO
207700     ELSE
207800        MOVE 'SECURITIES CO' TO PRT-HDR-TIPO
207900     END-IF
208000     MOVE 'TOTAL ASSETS'       TO PRT-HDR-ACTIVOS-LIT
208100     MOVE WKS-ENT-ACTIVOS      TO PRT-HDR-ACTIVOS
208200     MOVE 'EMPLOYEES'          TO PRT-HDR-EMPL-LIT
208300     MOVE WKS-ENT-EMPLEADOS    TO PRT-HDR-EMPL
208400     MOVE 'BRANCHES'           TO PRT-HDR-SUC-LIT
208500     MOVE WKS-ENT-SUCURSALES   TO PRT-HDR-SUC
208600     WRITE PRT-LINE-AREA FROM PRT-HDR-LINE
208700     ADD 1 TO WKS-INST-PROCESADAS.
208800 712-IMPRIME-ENCABEZADO-EXIT.
208900     EXIT.
209000
209100 713-IMPRIME-CALIFICACIONES.
209200     MOVE SPACES               TO PRT-LINE-AREA
209300     MOVE WKS-CAP-SCORE         TO PRT-SC-CAP
209400     MOVE WKS-AQ-SCORE          TO PRT-SC-AQ
209500     MOVE WKS-PROF-SCORE        TO PRT-SC-PROF
209600     MOVE WKS-LIQ-SCORE         TO PRT-SC-LIQ
209700     MOVE WKS-OVERALL-SCORE     TO PRT-SC-OVERALL
209800     MOVE WKS-RATING            TO PRT-SC-RATING
209900     MOVE WKS-RATING-DESC       TO PRT-SC-RATING-DESC
210000     MOVE WKS-BANDA-ESTADO      TO PRT-SC-BANDA
210100     MOVE WKS-MGMT-SCORE        TO PRT-SC-MGMT
210200     MOVE WKS-MGMT-RATING       TO PRT-SC-MGMT-RATING
210300     WRITE PRT-LINE-AREA FROM PRT-SCORE-LINE
210400     EVALUATE WKS-RATING
210500        WHEN 'AAA' ADD 1 TO WKS-CTR-AAA
210600        WHEN 'AA'  ADD 1 TO WKS-CTR-AA
210700        WHEN 'A'   ADD 1 TO WKS-CTR-A
210800        WHEN 'BBB' ADD 1 TO WKS-CTR-BBB
210900        WHEN 'BB'  ADD 1 TO WKS-CTR-BB
211000        WHEN 'B'   ADD 1 TO WKS-CTR-B
211100        WHEN OTHER ADD 1 TO WKS-CTR-CCC
211200     END-EVALUATE.
211300 713-IMPRIME-CALIFICACIONES-EXIT.
211400     EXIT.
211500
211600 714-IMPRIME-METRICAS.
211700     PERFORM 600-COMENTARIO-METRICAS
211800         THRU 600-COMENTARIO-METRICAS-EXIT.
211900 714-IMPRIME-METRICAS-EXIT.
212000     EXIT.
212100
212200*--> 20260226 M.QUEZADA RQ-01701: LA QUINTA ENTRADA (TENDENCIA DE
212300*    RENTABILIDAD) ES CONDICIONAL -- NO SE IMPRIME SI NO APLICO.
212400 715-IMPRIME-MATRIZ-RIESGO.
212500     IF WKS-MR-ACTIVO (WKS-IX-MR) = 1
212600        MOVE SPACES                 TO PRT-LINE-AREA
212700        MOVE WKS-MR-FACTOR (WKS-IX-MR) TO PRT-RK-FACTOR
212800        MOVE WKS-MR-NIVEL  (WKS-IX-MR) TO PRT-RK-NIVEL
212900        MOVE WKS-MR-TEXTO  (WKS-IX-MR) TO PRT-RK-TEXTO
213000        WRITE PRT-LINE-AREA FROM PRT-RISK-LINE
213100     END-IF.
213200 715-IMPRIME-MATRIZ-RIESGO-EXIT.
213300     EXIT.
213400
213500*--> 20260226 M.QUEZADA RQ-01701: BANDERAS DE TENDENCIA DE CALIDAD
213600*    DE ACTIVOS (NPL, COBERTURA, PROVISIONES) QUE 520 YA CALCULABA
213700*    PERO QUE NUNCA SE IMPRIMIAN.
213800 715B-IMPRIME-BANDERAS-ACTIVOS.
213900     MOVE SPACES                TO PRT-LINE-AREA
214000     MOVE 'NPL TREND'            TO PRT-RK-FACTOR
214100     MOVE WKS-BA-NPL-COLOR       TO PRT-RK-NIVEL
214200     MOVE WKS-BA-NPL-TEXTO       TO PRT-RK-TEXTO
214300     WRITE PRT-LINE-AREA FROM PRT-RISK-LINE
214400
214500     MOVE SPACES                TO PRT-LINE-AREA
214600     MOVE 'COVERAGE TREND'       TO PRT-RK-FACTOR
214700     MOVE WKS-BA-COB-COLOR       TO PRT-RK-NIVEL
214800     MOVE WKS-BA-COB-TEXTO       TO PRT-RK-TEXTO
214900     WRITE PRT-LINE-AREA FROM PRT-RISK-LINE
215000
215100     MOVE SPACES                TO PRT-LINE-AREA
215200     MOVE 'PROVISIONS TREND'     TO PRT-RK-FACTOR
215300     MOVE WKS-BA-PROV-COLOR      TO PRT-RK-NIVEL
215400     MOVE WKS-BA-PROV-TEXTO      TO PRT-RK-TEXTO
215500     WRITE PRT-LINE-AREA FROM PRT-RISK-LINE.
215600 715B-IMPRIME-BANDERAS-ACTIVOS-EXIT.
215700     EXIT.
215800
215900 716-IMPRIME-LIQUIDEZ.
216000     MOVE SPACES                TO PRT-LINE-AREA
216100     MOVE 'LCR / NSFR'           TO PRT-LQ-LABEL
216200     MOVE WKS-ST-ACTUAL (14)     TO PRT-LQ-VAL1
216300     MOVE WKS-ST-ACTUAL (15)     TO PRT-LQ-VAL2
216400     MOVE WKS-FL-LCR-NIVEL       TO PRT-LQ-ESTADO
216500     MOVE WKS-FL-LCR-TEXTO       TO PRT-LQ-TEXTO
216600     WRITE PRT-LINE-AREA FROM PRT-LIQ-LINE
216700
216800     MOVE SPACES                TO PRT-LINE-AREA
216900     MOVE 'FUNDING DIVERSIFICAT' TO PRT-LQ-LABEL
217000     MOVE WKS-ST-ACTUAL (16)     TO PRT-LQ-VAL1
217100     MOVE WKS-FONDEO-SCORE       TO PRT-LQ-VAL2
217200     MOVE SPACES                 TO PRT-LQ-ESTADO
217300     MOVE WKS-FONDEO-TEXTO       TO PRT-LQ-TEXTO
217400     WRITE PRT-LINE-AREA FROM PRT-LIQ-LINE
217500
217600     MOVE SPACES                TO PRT-LINE-AREA
217700     MOVE 'SURVIVAL HORIZON'     TO PRT-LQ-LABEL
217800     MOVE WKS-PLAZO-SUPERV       TO PRT-LQ-VAL1
217900     MOVE ZERO                   TO PRT-LQ-VAL2
218000     MOVE WKS-PLAZO-ESTADO       TO PRT-LQ-ESTADO
218100     MOVE SPACES                 TO PRT-LQ-TEXTO
218200     WRITE PRT-LINE-AREA FROM PRT-LIQ-LINE.
218300 716-IMPRIME-LIQUIDEZ-EXIT.
218400     EXIT.
218500
218600*--> 20260226 M.QUEZADA RQ-01701: FACTORES DE RIESGO DE LIQUIDEZ
218700*    QUE 533 YA CALCULABA (LTD, EFECTIVO Y, CUANDO APLICA, LA
218800*    TENDENCIA DE LCR) PERO QUE NUNCA SE IMPRIMIAN.
218900 716C-IMPRIME-FACTORES-LIQUIDEZ.
219000     MOVE SPACES                TO PRT-LINE-AREA
219100     MOVE 'LOAN-TO-DEPOSIT'      TO PRT-RK-FACTOR
219200     MOVE WKS-FL-LTD-NIVEL       TO PRT-RK-NIVEL
219300     MOVE WKS-FL-LTD-TEXTO       TO PRT-RK-TEXTO
219400     WRITE PRT-LINE-AREA FROM PRT-RISK-LINE
219500
219600     MOVE SPACES                TO PRT-LINE-AREA
219700     MOVE 'CASH RATIO'           TO PRT-RK-FACTOR
219800     MOVE WKS-FL-CASH-NIVEL      TO PRT-RK-NIVEL
219900     MOVE WKS-FL-CASH-TEXTO      TO PRT-RK-TEXTO
220000     WRITE PRT-LINE-AREA FROM PRT-RISK-LINE
220100
220200     IF WKS-FL-HAY-TREND = 1
220300        MOVE SPACES                TO PRT-LINE-AREA
220400        MOVE 'LCR TREND'            TO PRT-RK-FACTOR
220500        MOVE WKS-FL-TREND-NIVEL     TO PRT-RK-NIVEL
220600        MOVE WKS-FL-TREND-TEXTO     TO PRT-RK-TEXTO
220700        WRITE PRT-LINE-AREA FROM PRT-RISK-LINE
220800     END-IF.
220900 716C-IMPRIME-FACTORES-LIQUIDEZ-EXIT.
221000     EXIT.
221100
221200 717-IMPRIME-ESCENARIOS.
221300     MOVE SPACES                TO PRT-LINE-AREA
221400     STRING 'STRESS: ' DELIMITED BY SIZE
221500            WKS-EE-NOMBRE (IX-ESC) DELIMITED BY SPACE
221600            ' ' DELIMITED BY SIZE
221700            WKS-EE-ESTADO (IX-ESC) DELIMITED BY SIZE
221800            INTO PRT-LQ-LABEL
221900     MOVE WKS-EE-LCR-STRESS (IX-ESC)  TO PRT-LQ-VAL1
222000     MOVE WKS-EE-NSFR-STRESS (IX-ESC) TO PRT-LQ-VAL2
222100     MOVE WKS-EE-ESTADO (IX-ESC)      TO PRT-LQ-ESTADO
222200     MOVE SPACES                      TO PRT-LQ-TEXTO
222300     WRITE PRT-LINE-AREA FROM PRT-LIQ-LINE.
222400 717-IMPRIME-ESCENARIOS-EXIT.
222500     EXIT.
222600
222700*--> 20260226 M.QUEZADA RQ-01701: IMPRIME EL RENGLON DE COMENTARIO
222800*    DE LA SECCION WKS-IX-SEC, ARMADO PREVIAMENTE POR 610/611.
222900 716D-IMPRIME-COMENT-SECCIONES.
223000     MOVE SPACES TO PRT-LINE-AREA
223100     STRING WKS-ENT-NOMBRE DELIMITED BY '  '
223200            "'s " DELIMITED BY SIZE
223300            WKS-SEC-TXT (WKS-IX-SEC) DELIMITED BY '  '
223400            ' metrics are ' DELIMITED BY SIZE
223500            WKS-SEC-TEND (WKS-IX-SEC) DELIMITED BY '  '
223600            ' based on year-over-year performance across key '
223700                                     DELIMITED BY SIZE
223800            'indicators. Management should continue monitoring '
223900                                     DELIMITED BY SIZE
224000            'these trends closely.' DELIMITED BY SIZE
224100            INTO PRT-CM-TEXTO
224200     WRITE PRT-LINE-AREA FROM PRT-COMENT-LINE.
224300 716D-IMPRIME-COMENT-SECCIONES-EXIT.
224400     EXIT.
224500
224600*--> 20260226 M.QUEZADA RQ-01701: ORACION DE COMENTARIO GENERAL
224700*    SEGUN LA ESPECIFICACION (NOMBRE DE ENTIDAD, CALIFICACION A
224800*    UN DECIMAL Y RECOMENDACION), SEGUIDA DE LAS BANDERAS DE
224900*    CUMPLIMIENTO REGULATORIO DE LCR Y NSFR CON SU COLCHON
225000*    (VALOR MENOS 100).
225100 718-IMPRIME-COMENTARIO-GENERAL.
225200     MOVE SPACES TO PRT-LINE-AREA
225300     STRING WKS-ENT-NOMBRE DELIMITED BY '  '
225400            ' ' DELIMITED BY SIZE
225500            WKS-CM-EVAL-TXT DELIMITED BY '  '
225600            ' with an overall credit score of '
225700                                     DELIMITED BY SIZE
225800            WKS-CM-SCORE-EDIT DELIMITED BY SIZE
225900            '/10.0. The institution ' DELIMITED BY SIZE
226000            WKS-CM-RECOM-TXT DELIMITED BY '  '
226100            ' based on current capitalization, asset quality, '
226200                                     DELIMITED BY SIZE
226300            'profitability, and liquidity metrics.'
226400                                     DELIMITED BY SIZE
226500            INTO PRT-CM-TEXTO
226600     WRITE PRT-LINE-AREA FROM PRT-COMENT-LINE
226700
226800     MOVE WKS-CM-LCR-BUFFER TO WKS-CM-BUF-EDIT
226900     MOVE SPACES TO PRT-LINE-AREA
227000     STRING 'REGULATORY STATUS: LCR ' DELIMITED BY SIZE
227100            WKS-CM-LCR-FLAG DELIMITED BY SPACE
227200            ' (BUFFER ' DELIMITED BY SIZE
227300            WKS-CM-BUF-EDIT DELIMITED BY SIZE
227400            ' PTS)' DELIMITED BY SIZE
227500            INTO PRT-CM-TEXTO
227600     WRITE PRT-LINE-AREA FROM PRT-COMENT-LINE
227700
227800     MOVE WKS-CM-NSFR-BUFFER TO WKS-CM-BUF-EDIT
227900     MOVE SPACES TO PRT-LINE-AREA
228000     STRING 'REGULATORY STATUS: NSFR ' DELIMITED BY SIZE
228100            WKS-CM-NSFR-FLAG DELIMITED BY SPACE
228200            ' (BUFFER ' DELIMITED BY SIZE
228300            WKS-CM-BUF-EDIT DELIMITED BY SIZE
228400            ' PTS)' DELIMITED BY SIZE
228500            INTO PRT-CM-TEXTO
228600     WRITE PRT-LINE-AREA FROM PRT-COMENT-LINE.
228700 718-IMPRIME-COMENTARIO-GENERAL-EXIT.
228800     EXIT.
228900
229000******************************************************************
229100*        T O T A L E S   D E   C O N T R O L   (800-900)         *
229200******************************************************************
229300*--> 20260226 M.QUEZADA RQ-01701: ACUMULADOR PROPIO PARA EL TOTAL
229400*    DE CALIFICACIONES -- ANTES SE REUTILIZABA LA VARIABLE DE
229500*    TRABAJO DEL COMENTARIO POR INDICADOR (WKS-CM-CAMBIO-PCT), QUE
229600*    SE SOBREESCRIBE EN CADA LLAMADA A 600 Y CORROMPIA EL TOTAL.
229700 800-ACUMULA-TOTALES.
229800     ADD WKS-OVERALL-SCORE TO WKS-TOT-SCORE-SUMA.
229900 800-ACUMULA-TOTALES-EXIT.
230000     EXIT.
230100
230200 900-TOTALES-FINALES.
230300     MOVE SPACES                  TO PRT-LINE-AREA
230400     MOVE 'TOTAL INSTITUTIONS PROCESSED' TO PRT-TL-LABEL
230500     MOVE WKS-INST-PROCESADAS      TO PRT-TL-CONTADOR
230600     MOVE ZERO                     TO PRT-TL-PROMEDIO
230700     MOVE SPACES                   TO PRT-TL-TEXTO
230800     WRITE PRT-LINE-AREA FROM PRT-TOTAL-LINE
230900
231000     IF WKS-INST-PROCESADAS > 0
231100        COMPUTE WKS-MASCARA-PROM ROUNDED =
231200                WKS-TOT-SCORE-SUMA / WKS-INST-PROCESADAS
231300     ELSE
231400        MOVE ZERO TO WKS-MASCARA-PROM
231500     END-IF
231600     MOVE SPACES                   TO PRT-LINE-AREA
231700     MOVE 'AVERAGE OVERALL SCORE'  TO PRT-TL-LABEL
231800     MOVE ZERO                     TO PRT-TL-CONTADOR
231900     MOVE WKS-MASCARA-PROM         TO PRT-TL-PROMEDIO
232000     MOVE SPACES                   TO PRT-TL-TEXTO
232100     WRITE PRT-LINE-AREA FROM PRT-TOTAL-LINE
232200
232300     MOVE WKS-CTR-AAA TO WKS-MASCARA
232400     DISPLAY 'CRBA1C01 - INSTITUTIONS RATED AAA......: ' WKS-MASCARA
232500             UPON CONSOLE
232600     MOVE WKS-CTR-AA  TO WKS-MASCARA
232700     DISPLAY 'CRBA1C01 - INSTITUTIONS RATED AA.......: ' WKS-MASCARA
232800             UPON CONSOLE
232900     MOVE WKS-CTR-A   TO WKS-MASCARA
233000     DISPLAY 'CRBA1C01 - INSTITUTIONS RATED A........: ' WKS-MASCARA
233100             UPON CONSOLE
233200     MOVE WKS-CTR-BBB TO WKS-MASCARA
233300     DISPLAY 'CRBA1C01 - INSTITUTIONS RATED BBB......: ' WKS-MASCARA
233400             UPON CONSOLE
233500     MOVE WKS-CTR-BB  TO WKS-MASCARA
233600     DISPLAY 'CRBA1C01 - INSTITUTIONS RATED BB.......: ' WKS-MASCARA
233700             UPON CONSOLE
233800     MOVE WKS-CTR-B   TO WKS-MASCARA
233900     DISPLAY 'CRBA1C01 - INSTITUTIONS RATED B........: ' WKS-MASCARA
234000             UPON CONSOLE
234100     MOVE WKS-CTR-CCC TO WKS-MASCARA
234200     DISPLAY 'CRBA1C01 - INSTITUTIONS RATED CCC......: ' WKS-MASCARA
234300             UPON CONSOLE
234400     MOVE WKS-INST-PROCESADAS TO WKS-MASCARA
234500     DISPLAY 'CRBA1C01 - TOTAL INSTITUTIONS PROCESADAS: ' WKS-MASCARA
234600             UPON CONSOLE.
234700 900-TOTALES-FINALES-EXIT.
234800     EXIT.
234900
235000******************************************************************
235100*                C I E R R E   D E   A R C H I V O S             *
235200******************************************************************
235300 990-CIERRA-ARCHIVOS.
235400     CLOSE CR-INST-MASTER
235500           CR-YEARLY-METRICS
235600           CR-SCORE-SUMMARY
235700           CR-REPORT-FILE.
235800 990-CIERRA-ARCHIVOS-EXIT.
235900     EXIT.
